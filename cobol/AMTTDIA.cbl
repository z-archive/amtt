000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     AMTTDIA.
000400 AUTHOR.         R L WHITFIELD.
000500 INSTALLATION.   MARKET DATA SERVICES.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  DIAGNOSTIC FORMATTER FOR THE AMTT MARKET DATA FEED
001100*               LOADER. TAKES THE KIND AND RAW PARTS OF ONE PARSE
001200*               DIAGNOSTIC FROM AMTTPRS AND BUILDS THE ONE-LINE
001300*               MESSAGE TEXT. DOES NOT WRITE SYSOUT ITSELF - THE
001400*               CALLER DISPLAYS THE FINISHED LINE ONCE, AT END OF
001500*               RUN.
001600*------------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*------------------------------------------------------------------*
001900* TAG     DATE       DEV     DESCRIPTION
002000*------------------------------------------------------------------*
002100* AMT0013 14/03/1991 RLW    - INITIAL VERSION. UNEXPECTED-TAG KIND
002200*                              ONLY.
002300*------------------------------------------------------------------*
002400* AMT0016 21/02/1993 RLW    - REQ 3110 - ADD THE BROKEN-ATTRIBUTES
002500*                              KIND FOR THE NEW ATTRIBUTE SET CHECK.
002600*------------------------------------------------------------------*
002700* AMT0028 09/08/1995 RLW    - REQ 4210 - ADD THE ATTRIBUTE-TYPE-
002800*                              ERROR KIND FOR THE NEW TYPED
002900*                              CONVERSION STEP.
003000*------------------------------------------------------------------*
003100* AMT0036 19/01/1999 TDH    - Y2K REMEDIATION - NO DATE FIELDS
003200*                              OWNED BY THIS PROGRAM. REVIEWED, NO
003300*                              CHANGE REQUIRED.
003400*------------------------------------------------------------------*
003500* AMT0039 08/09/2004 JKP    - REQ 6604 - MESSAGE TEXT REVIEWED
003600*                              AGAINST THE NEW DEFAULT-MODE SUPPORT
003700*                              IN AMTTPRS/AMTTLOD. ALL THREE KINDS
003800*                              ARE MODE-INDEPENDENT, NO CHANGE
003900*                              REQUIRED.
004000*------------------------------------------------------------------*
004100 EJECT
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        UPSI-0 IS UPSI-SWITCH-0
004900          ON  STATUS IS U0-ON
005000          OFF STATUS IS U0-OFF.
005100*
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                      PIC X(24) VALUE
005700     "** PROGRAM AMTTDIA **".
005800*
005900* ------------------- PROGRAM WORKING STORAGE -------------------*
006000 01  AMT-WD-WORK-AREA.
006100     05  AMT-WD-UNEXP-LEN        PIC 9(02) COMP VALUE ZERO.
006200     05  AMT-WD-MISS-LEN         PIC 9(02) COMP VALUE ZERO.
006300     05  AMT-WD-DONE-SW          PIC X(01) VALUE "N".
006400         88  AMT-WD-LEN-FOUND        VALUE "Y".
006500*
006600* ALTERNATE VIEW OF THE TWO LENGTH COUNTERS TAKEN TOGETHER, KEPT
006700* FOR A TRACE DISPLAY IF A BAD ATTRIBUTE-LIST BUILD EVER NEEDS IT.
006800 01  AMT-WD-LEN-PAIR.
006900     05  AMT-WD-UNEXP-LEN-DUP    PIC 9(02) COMP VALUE ZERO.
007000     05  AMT-WD-MISS-LEN-DUP     PIC 9(02) COMP VALUE ZERO.
007100 01  AMT-WD-LEN-PAIR-R REDEFINES AMT-WD-LEN-PAIR.
007200     05  AMT-WD-LEN-PAIR-TEXT    PIC X(04).
007300*
007400 LINKAGE SECTION.
007500*****************
007600 01  AMT-LDIA-RECORD.
007700     COPY AMTLDIA.
007800*
007900 EJECT
008000****************
008100 PROCEDURE DIVISION USING AMT-LDIA-RECORD.
008200****************
008300 MAIN-MODULE.
008400     MOVE SPACES TO AMT-LDIA-MESSAGE-LINE.
008500     EVALUATE TRUE
008600         WHEN AMT-LDIA-UNEXPECTED-TAG
008700             PERFORM E000-FORMAT-UNEXPECTED-TAG
008800                THRU E099-FORMAT-UNEXPECTED-TAG-EX
008900         WHEN AMT-LDIA-BROKEN-ATTRS
009000             PERFORM E100-FORMAT-BROKEN-ATTRS
009100                THRU E199-FORMAT-BROKEN-ATTRS-EX
009200         WHEN AMT-LDIA-TYPE-ERROR
009300             PERFORM E200-FORMAT-TYPE-ERROR
009400                THRU E299-FORMAT-TYPE-ERROR-EX
009500         WHEN OTHER
009600             MOVE "UNKNOWN DIAGNOSTIC KIND"
009700                 TO AMT-LDIA-MESSAGE-LINE
009800     END-EVALUATE.
009900     GOBACK.
010000*
010100*------------------------------------------------------------------*
010200 E000-FORMAT-UNEXPECTED-TAG.
010300*------------------------------------------------------------------*
010400     STRING "unexpected tag '" DELIMITED BY SIZE
010500         AMT-LDIA-FOUND-TAG     DELIMITED BY SPACE
010600         "', expected '"       DELIMITED BY SIZE
010700         AMT-LDIA-EXPECTED-TAG  DELIMITED BY SPACE
010800         "'"                   DELIMITED BY SIZE
010900         INTO AMT-LDIA-MESSAGE-LINE.
011000 E099-FORMAT-UNEXPECTED-TAG-EX.
011100     EXIT.
011200*
011300*------------------------------------------------------------------*
011400 E100-FORMAT-BROKEN-ATTRS.
011500*------------------------------------------------------------------*
011600*    THE TWO LISTS BELOW WERE BUILT BY THE CALLER AS COMMA-AND-
011700*    SPACE JOINED NAMES - A PLAIN DELIMITED BY SPACE TRIM WOULD
011800*    CUT EACH LIST OFF AT ITS FIRST JOINING SPACE, SO THE TRUE
011900*    LENGTH IS FOUND HERE INSTEAD, ONE BYTE AT A TIME FROM THE
012000*    RIGHT.
012100     PERFORM E110-FIND-UNEXPECTED-LEN
012200        THRU E119-FIND-UNEXPECTED-LEN-EX.
012300     PERFORM E120-FIND-MISSED-LEN
012400        THRU E129-FIND-MISSED-LEN-EX.
012500     STRING "broken attributes, unexpected=["
012600             DELIMITED BY SIZE
012700         AMT-LDIA-UNEXPECTED-LIST(1:AMT-WD-UNEXP-LEN)
012800             DELIMITED BY SIZE
012900         "], missed=["          DELIMITED BY SIZE
013000         AMT-LDIA-MISSED-LIST(1:AMT-WD-MISS-LEN)
013100             DELIMITED BY SIZE
013200         "]"                    DELIMITED BY SIZE
013300         INTO AMT-LDIA-MESSAGE-LINE.
013400 E199-FORMAT-BROKEN-ATTRS-EX.
013500     EXIT.
013600*
013700*------------------------------------------------------------------*
013800 E110-FIND-UNEXPECTED-LEN.
013900*------------------------------------------------------------------*
014000     MOVE 81 TO AMT-WD-UNEXP-LEN.
014100     MOVE "N" TO AMT-WD-DONE-SW.
014200     PERFORM E111-STEP-UNEXPECTED-LEN
014300        THRU E111-STEP-UNEXPECTED-LEN-EX
014400        UNTIL AMT-WD-UNEXP-LEN = 1
014500           OR AMT-WD-LEN-FOUND.
014600 E119-FIND-UNEXPECTED-LEN-EX.
014700     EXIT.
014800*
014900*------------------------------------------------------------------*
015000 E111-STEP-UNEXPECTED-LEN.
015100*------------------------------------------------------------------*
015200     SUBTRACT 1 FROM AMT-WD-UNEXP-LEN.
015300     IF  AMT-LDIA-UNEXPECTED-LIST(AMT-WD-UNEXP-LEN:1)
015400             NOT = SPACE
015500         MOVE "Y" TO AMT-WD-DONE-SW
015600     END-IF.
015700 E111-STEP-UNEXPECTED-LEN-EX.
015800     EXIT.
015900*
016000*------------------------------------------------------------------*
016100 E120-FIND-MISSED-LEN.
016200*------------------------------------------------------------------*
016300     MOVE 81 TO AMT-WD-MISS-LEN.
016400     MOVE "N" TO AMT-WD-DONE-SW.
016500     PERFORM E121-STEP-MISSED-LEN
016600        THRU E121-STEP-MISSED-LEN-EX
016700        UNTIL AMT-WD-MISS-LEN = 1
016800           OR AMT-WD-LEN-FOUND.
016900 E129-FIND-MISSED-LEN-EX.
017000     EXIT.
017100*
017200*------------------------------------------------------------------*
017300 E121-STEP-MISSED-LEN.
017400*------------------------------------------------------------------*
017500     SUBTRACT 1 FROM AMT-WD-MISS-LEN.
017600     IF  AMT-LDIA-MISSED-LIST(AMT-WD-MISS-LEN:1)
017700             NOT = SPACE
017800         MOVE "Y" TO AMT-WD-DONE-SW
017900     END-IF.
018000 E121-STEP-MISSED-LEN-EX.
018100     EXIT.
018200*
018300*------------------------------------------------------------------*
018400 E200-FORMAT-TYPE-ERROR.
018500*------------------------------------------------------------------*
018600     STRING "parse attribute '"  DELIMITED BY SIZE
018700         AMT-LDIA-ATTR-NAME      DELIMITED BY SPACE
018800         "' (expected type: '"   DELIMITED BY SIZE
018900         AMT-LDIA-ATTR-TYPE      DELIMITED BY SPACE
019000         "') invalid value '"    DELIMITED BY SIZE
019100         AMT-LDIA-ATTR-VALUE     DELIMITED BY SPACE
019200         "'"                    DELIMITED BY SIZE
019300         INTO AMT-LDIA-MESSAGE-LINE.
019400 E299-FORMAT-TYPE-ERROR-EX.
019500     EXIT.
019600*
019700******************************************************************
019800*************** END OF PROGRAM SOURCE - AMTTDIA ****************
019900******************************************************************
