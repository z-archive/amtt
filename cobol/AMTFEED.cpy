000100*    AMTFEED.cpy
000200*    FEED LINE WORKING STORAGE - THE TAG NAME SCANNED OFF THE
000300*    CURRENT FEED LINE, ITS OPEN/CLOSE SENSE, AND THE ATTRIBUTE
000400*    NAME/VALUE WORK TABLE BUILT FROM ITS ATTRIBUTE CLAUSES. THE
000500*    RAW LINE ITSELF STAYS IN THE AMT-FEED-IN FD RECORD - THIS
000600*    MEMBER HOLDS ONLY WHAT THE SCANNER PRODUCES FROM IT.
000700*    COPY UNDER A PROGRAM-OWNED 01 LEVEL IN AMTTPRS ONLY.
000800*------------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------------*
001100* AMT0006 14/03/1991 RLW    - INITIAL VERSION.
001200*------------------------------------------------------------------*
001300* AMT0025 11/07/1998 TDH    - REQ 5890 - ATTRIBUTE TABLE EXPANDED
001400*                              FROM 6 TO 14 ENTRIES TO HOLD THE
001500*                              SELECTION RECORD'S ID/NAME PLUS ITS
001600*                              12 MONEY FIELDS.
001700*------------------------------------------------------------------*
001800* AMT0031 04/02/1999 TDH    - REQ 5890 - RAW LINE AND LINE LENGTH
001900*                              MOVED OUT TO THE AMT-FEED-IN FD - THIS
002000*                              MEMBER NOW HOLDS SCANNER OUTPUT ONLY.
002100*------------------------------------------------------------------*
002200    05  AMT-FL-CLOSE-SW              PIC X(01).
002300        88  AMT-FL-IS-CLOSE-TAG           VALUE "Y".
002400        88  AMT-FL-IS-OPEN-TAG            VALUE "N".
002500    05  AMT-FL-TAG-NAME               PIC X(16).
002600    05  AMT-FL-ATTR-COUNT            PIC 9(02) COMP.
002700    05  AMT-FL-ATTR-TABLE.
002800        10  AMT-FL-ATTR-ENTRY OCCURS 14 TIMES
002900                INDEXED BY AMT-FL-ATTR-IDX.
003000            15  AMT-FL-ATTR-NAME      PIC X(20).
003100            15  AMT-FL-ATTR-VALUE     PIC X(128).
003200            15  AMT-FL-ATTR-VALUE-LEN PIC 9(03) COMP.
003300            15  AMT-FL-ATTR-COL       PIC 9(05) COMP.
003400    05  FILLER                        PIC X(08).
