000100*    AMTLLOD.cpy
000200*    LINKAGE RECORD - AMTTPRS CALLS AMTTLOD USING THIS RECORD, ONCE
000300*    PER OPEN OR CLOSE OF A FEED RECORD, TO CARRY OUT ONE STORE
000400*    ACTION AND RETURN ANY NEWLY ASSIGNED SURROGATE KEYS.
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0009 14/03/1991 RLW    - INITIAL VERSION, BETFAIR/EVENT ONLY.
000900*------------------------------------------------------------------*
001000* AMT0012 21/02/1993 RLW    - REQ 3110 - ADD SUB-EVENT AND
001100*                              SELECTION ACTIONS FOR FULL MODE.
001200*------------------------------------------------------------------*
001300* AMT0020 04/03/1997 RLW    - REQ 5310 - ADD INITIALIZE/COMMIT/
001400*                              ROLLBACK ACTIONS SO ONE RUN'S ROWS
001500*                              ARE ALL KEPT OR ALL DISCARDED.
001600*------------------------------------------------------------------*
001700    05  AMT-LLOD-INPUT.
001800        10  AMT-LLOD-MODE              PIC X(01).
001900            88  AMT-LLOD-MODE-FULL          VALUE "F".
002000            88  AMT-LLOD-MODE-DEFAULT       VALUE "D".
002100        10  AMT-LLOD-ACTION            PIC X(02).
002200            88  AMT-LLOD-INITIALIZE-RUN     VALUE "IN".
002300            88  AMT-LLOD-OPEN-BETFAIR       VALUE "OB".
002400            88  AMT-LLOD-OPEN-EVENT         VALUE "OE".
002500            88  AMT-LLOD-OPEN-SUBEVENT      VALUE "OS".
002600            88  AMT-LLOD-OPEN-SELECTION     VALUE "OL".
002700            88  AMT-LLOD-CLOSE-LEVEL        VALUE "CL".
002800            88  AMT-LLOD-COMMIT-RUN         VALUE "EJ".
002900            88  AMT-LLOD-ROLLBACK-RUN       VALUE "RB".
003000        10  AMT-LLOD-CLOSE-NEST-LEVEL  PIC 9(01) COMP.
003100        10  AMT-LLOD-FIELDS.
003200            15  AMT-LLOD-SPORT             PIC X(16).
003300            15  AMT-LLOD-EVENT-NAME        PIC X(128).
003400            15  AMT-LLOD-EVENT-DATE        PIC 9(08).
003500            15  AMT-LLOD-SE-ID             PIC 9(09).
003600            15  AMT-LLOD-SE-TITLE          PIC X(64).
003700            15  AMT-LLOD-SE-DATE           PIC 9(08).
003800            15  AMT-LLOD-SE-TIME           PIC 9(04).
003900            15  AMT-LLOD-SE-TOTAL-MATCHED  PIC S9(09).
004000            15  AMT-LLOD-SL-ID             PIC 9(09).
004100            15  AMT-LLOD-SL-NAME           PIC X(64).
004200            15  AMT-LLOD-SL-MONEY-TABLE.
004300                20  AMT-LLOD-SL-MONEY PIC S9(10)V99 OCCURS 12 TIMES.
004400    05  AMT-LLOD-OUTPUT.
004500        10  AMT-LLOD-ERROR-CD          PIC X(07).
004600        10  AMT-LLOD-NEW-BF-KEY        PIC 9(09).
004700        10  AMT-LLOD-NEW-EV-KEY        PIC 9(09).
004800    05  FILLER                         PIC X(08).
