000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     AMTTPRS.
000400 AUTHOR.         R L WHITFIELD.
000500 INSTALLATION.   MARKET DATA SERVICES.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  FEED PARSER / STRUCTURE VALIDATOR FOR THE AMTT
001100*               MARKET DATA FEED LOADER. READS THE TAGGED FEED
001200*               DOCUMENT ONE LINE AT A TIME, SCANS EACH LINE INTO A
001300*               TAG NAME PLUS ITS ATTRIBUTE CLAUSES, ENFORCES THE
001400*               FIXED FOUR-LEVEL NESTING AND EXACT ATTRIBUTE SET OF
001500*               EACH RECORD TYPE, CONVERTS EVERY ATTRIBUTE VALUE TO
001600*               ITS INTERNAL TYPE, AND CALLS AMTTLOD TO STORE EACH
001700*               RECORD AS IT OPENS AND CLOSES. ON THE FIRST DEFECT
001800*               IT STOPS AND RETURNS A DIAGNOSTIC TO THE CALLER -
001900*               IT NEVER DECIDES COMMIT OR ROLLBACK ITSELF.
002000*------------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*------------------------------------------------------------------*
002300* TAG     DATE       DEV     DESCRIPTION
002400*------------------------------------------------------------------*
002500* AMT0007 14/03/1991 RLW    - INITIAL VERSION. BETFAIR AND EVENT
002600*                              TAGS ONLY, NO ATTRIBUTE TYPING.
002700*------------------------------------------------------------------*
002800* AMT0016 02/11/1994 RLW    - REQ 4471 - ADD SUBEVENT AND SELECTION
002900*                              TAGS, INTEGER/MONEY/DATE/TIME TYPED
003000*                              CONVERSION PARAGRAPHS.
003100*------------------------------------------------------------------*
003200* AMT0023 30/09/1997 RLW    - REQ 5540 - TOTALAMOUNTMATCHED WIDENED
003300*                              TO 9 DIGITS TO MATCH THE SE-TOTAL-
003400*                              MATCHED COLUMN. STILL PLAIN DIGITS,
003500*                              NO SIGN, LIKE ANY OTHER INT ATTRIBUTE.
003600*------------------------------------------------------------------*
003700* AMT0026 11/07/1998 TDH    - REQ 5890 - ATTRIBUTE SET CHECK NOW
003800*                              REPORTS BOTH UNEXPECTED AND MISSED
003900*                              NAMES ON ONE DIAGNOSTIC LINE.
004000*------------------------------------------------------------------*
004100* AMT0032 04/02/1999 TDH    - Y2K REMEDIATION - ALL INTERNAL DATES
004200*                              CARRY A FULL 4-DIGIT CENTURY. NO
004300*                              2-DIGIT YEAR FIELD REMAINS.
004400*------------------------------------------------------------------*
004500* AMT0038 08/09/2004 JKP    - REQ 6604 - SUBEVENT/SELECTION OPEN
004600*                              TAGS ARE STILL VALIDATED AND TYPED IN
004700*                              DEFAULT MODE, NO LONGER DISPATCHED
004800*                              TO AMTTLOD FOR STORAGE.
004900*------------------------------------------------------------------*
005000* AMT0039 17/05/2006 PNS    - REQ 7310 - A SECOND BETFAIR OPEN TAG
005100*                              AT NEST LEVEL ZERO WAS BEING ACCEPTED
005200*                              AS A NEW ROOT RECORD. D000 NOW REJECTS
005300*                              IT WITH THE UNEXPECTED-TAG DIAGNOSTIC -
005400*                              EXACTLY ONE BETFAIR ROOT PER DOCUMENT.
005500*------------------------------------------------------------------*
005600* AMT0040 17/05/2006 PNS    - REQ 7210 - FEBRUARY DAY-OF-MONTH CEILING
005700*                              WAS A FIXED 28, REJECTING 29/02 IN A
005800*                              LEAP YEAR. H200 NOW CALLS H210 TO
005900*                              WIDEN THE CEILING TO 29 WHEN THE
006000*                              PARSED YEAR DIVIDES BY 400, OR BY 4
006100*                              BUT NOT BY 100.
006200*------------------------------------------------------------------*
006300 EJECT
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-AS400.
006800 OBJECT-COMPUTER. IBM-AS400.
006900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007000        UPSI-0 IS UPSI-SWITCH-0
007100          ON  STATUS IS U0-ON
007200          OFF STATUS IS U0-OFF.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT AMT-FEED-IN ASSIGN TO AMTFEEDI
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WK-C-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  AMT-FEED-IN
008500     RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
008600             DEPENDING ON AMT-FL-LINE-LEN
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS AMT-FL-RAW-LINE.
008900 01  AMT-FL-RAW-LINE                 PIC X(256).
009000*
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                      PIC X(24) VALUE
009400     "** PROGRAM AMTTPRS **".
009500*
009600* ------------------- PROGRAM WORKING STORAGE -------------------*
009700 01  WK-C-COMMON.
009800     COPY AMTCOMWK.
009900*
010000 01  AMT-FEED-WORK-AREA.
010100     COPY AMTFEED.
010200*
010300*    AMT-FL-LINE-LEN IS THE DEPENDING-ON FIELD FOR THE FD ABOVE -
010400*    IT HAS TO LIVE IN WORKING-STORAGE, NOT THE FILE SECTION.
010500 01  AMT-FL-LINE-LEN                 PIC 9(04) COMP VALUE ZERO.
010600*
010700 01  AMT-WS-PARSE-AREA.
010800     05  AMT-WS-NEST-LEVEL           PIC 9(01) COMP VALUE ZERO.
010900*                                0=ROOT 1=BETFAIR 2=EVENT 3=SUBEVENT
011000*                                4=SELECTION
011100     05  AMT-WS-LINE-NO              PIC 9(07) COMP VALUE ZERO.
011200     05  AMT-WS-EOF-SW               PIC X(01) VALUE "N".
011300         88  AMT-WS-EOF                      VALUE "Y".
011400     05  AMT-WS-BF-SEEN-SW           PIC X(01) VALUE "N".
011500         88  AMT-WS-BF-SEEN                  VALUE "Y".
011600     05  AMT-WS-EXPECTED-TAGS.
011700         10  AMT-WS-EXP-TAG OCCURS 4 TIMES   PIC X(16).
011800*
011900 01  AMT-WS-SCAN-AREA.
012000     05  AMT-WS-PTR                  PIC 9(04) COMP VALUE ZERO.
012100     05  AMT-WS-NAME-START           PIC 9(04) COMP VALUE ZERO.
012200     05  AMT-WS-NAME-LEN             PIC 9(03) COMP VALUE ZERO.
012300     05  AMT-WS-VALUE-START          PIC 9(04) COMP VALUE ZERO.
012400     05  AMT-WS-VALUE-LEN            PIC 9(03) COMP VALUE ZERO.
012500*
012600 01  AMT-WS-ATTR-CHECK.
012700     05  AMT-WS-REQUIRED-COUNT       PIC 9(02) COMP VALUE ZERO.
012800     05  AMT-WS-REQUIRED-NAME OCCURS 14 TIMES
012900                                     PIC X(20).
013000     05  AMT-WS-ATTR-SET-OK-SW       PIC X(01) VALUE "Y".
013100         88  AMT-WS-ATTR-SET-VALID           VALUE "Y".
013200     05  AMT-WS-LOOKUP-FOUND-SW      PIC X(01) VALUE "N".
013300         88  AMT-WS-LOOKUP-FOUND             VALUE "Y".
013400     05  AMT-WS-LOOKUP-NAME          PIC X(20).
013500     05  AMT-WS-LOOKUP-VALUE         PIC X(128).
013600     05  AMT-WS-LOOKUP-LEN           PIC 9(03) COMP VALUE ZERO.
013700     05  AMT-WS-LOOKUP-COL           PIC 9(05) COMP VALUE ZERO.
013800     05  AMT-WS-EXP-TYPE              PIC X(10) VALUE SPACES.
013900     05  AMT-WS-SUB                  PIC 9(02) COMP VALUE ZERO.
014000     05  AMT-WS-SUB2                 PIC 9(02) COMP VALUE ZERO.
014100     05  AMT-WS-MONEY-IDX            PIC 9(02) COMP VALUE ZERO.
014200     05  AMT-WS-UNEXP-PTR            PIC 9(03) COMP VALUE ZERO.
014300     05  AMT-WS-MISS-PTR             PIC 9(03) COMP VALUE ZERO.
014400*
014500 01  AMT-WS-CONVERT-AREA.
014600     05  AMT-WS-CONV-OK-SW           PIC X(01) VALUE "Y".
014700         88  AMT-WS-CONV-OK                  VALUE "Y".
014800     05  AMT-WS-CONV-SIGN             PIC X(01).
014900     05  AMT-WS-CONV-START            PIC 9(03) COMP VALUE ZERO.
015000     05  AMT-WS-CONV-DOT-POS          PIC 9(03) COMP VALUE ZERO.
015100     05  AMT-WS-CONV-DOT-SW           PIC X(01) VALUE "N".
015200         88  AMT-WS-CONV-DOT-FOUND            VALUE "Y".
015300     05  AMT-WS-CONV-INT-LEN          PIC 9(03) COMP VALUE ZERO.
015400     05  AMT-WS-CONV-DEC-LEN          PIC 9(03) COMP VALUE ZERO.
015500     05  AMT-WS-CONV-INT-TEXT         PIC X(10) VALUE SPACES.
015600     05  AMT-WS-CONV-DEC-TEXT         PIC X(02) VALUE "00".
015700     05  AMT-WS-CONV-COMPOSITE        PIC 9(12) VALUE ZERO.
015800     05  AMT-WS-CONV-MONEY            PIC S9(10)V99 VALUE ZERO.
015900     05  AMT-WS-CONV-DATE-DD          PIC 9(02) VALUE ZERO.
016000     05  AMT-WS-CONV-DATE-MM          PIC 9(02) VALUE ZERO.
016100     05  AMT-WS-CONV-DATE-YYYY        PIC 9(04) VALUE ZERO.
016200     05  AMT-WS-CONV-DATE-TEXT        PIC X(08) VALUE SPACES.
016300     05  AMT-WS-CONV-DATE8            PIC 9(08) VALUE ZERO.
016400*    ALTERNATE VIEW OF THE COMPOSED CCYYMMDD FIELD ABOVE, FOR
016500*    PRINTING THE DATE BACK OUT IN A DIAGNOSTIC WITHOUT RE-SPLITTING.
016600     05  AMT-WS-CONV-DATE8-R
016700             REDEFINES AMT-WS-CONV-DATE8.
016800         10  AMT-WS-CONV-D8-YYYY      PIC 9(04).
016900         10  AMT-WS-CONV-D8-MM        PIC 9(02).
017000         10  AMT-WS-CONV-D8-DD        PIC 9(02).
017100     05  AMT-WS-CONV-TIME-HH          PIC 9(02) VALUE ZERO.
017200     05  AMT-WS-CONV-TIME-MM          PIC 9(02) VALUE ZERO.
017300     05  AMT-WS-CONV-TIME-TEXT        PIC X(04) VALUE SPACES.
017400     05  AMT-WS-CONV-TIME4            PIC 9(04) VALUE ZERO.
017500*    ALTERNATE VIEW OF THE COMPOSED HHMM FIELD ABOVE.
017600     05  AMT-WS-CONV-TIME4-R
017700             REDEFINES AMT-WS-CONV-TIME4.
017800         10  AMT-WS-CONV-T4-HH        PIC 9(02).
017900         10  AMT-WS-CONV-T4-MM        PIC 9(02).
018000     05  AMT-WS-CONV-INT9             PIC S9(09) VALUE ZERO.
018100*    SIGN-AND-MAGNITUDE VIEW OF THE SAME NUMBER, USED WHEN A
018200*    DIAGNOSTIC NEEDS THE DIGITS ALONE WITHOUT THE OPERATIONAL SIGN.
018300     05  AMT-WS-CONV-INT9-R
018400             REDEFINES AMT-WS-CONV-INT9.
018500         10  AMT-WS-CONV-I9-SIGN      PIC X(01).
018600         10  AMT-WS-CONV-I9-DIGITS    PIC 9(08).
018700     05  AMT-WS-MAX-DAYS-TABLE.
018800         10  AMT-WS-MAX-DAYS OCCURS 12 TIMES PIC 9(02).
018900     05  AMT-WS-CONV-MAX-DAY          PIC 9(02) COMP VALUE ZERO.
019000     05  AMT-WS-CONV-LEAP-SW          PIC X(01) VALUE "N".
019100         88  AMT-WS-CONV-LEAP-YEAR            VALUE "Y".
019200     05  AMT-WS-CONV-YEAR-DIV         PIC 9(04) COMP VALUE ZERO.
019300     05  AMT-WS-CONV-YEAR-REM         PIC 9(04) COMP VALUE ZERO.
019400*
019500 01  AMT-LLOD-RECORD.
019600     COPY AMTLLOD.
019700 01  AMT-LDIA-RECORD.
019800     COPY AMTLDIA.
019900*
020000 LINKAGE SECTION.
020100*****************
020200 01  AMT-LPRS-RECORD.
020300     COPY AMTLPRS.
020400*
020500 EJECT
020600****************
020700 PROCEDURE DIVISION USING AMT-LPRS-RECORD.
020800****************
020900 MAIN-MODULE.
021000     PERFORM A000-OPEN-FEED-ROUTINE
021100        THRU A099-OPEN-FEED-ROUTINE-EX.
021200     PERFORM A100-INITIALIZE-PARSE-ROUTINE
021300        THRU A199-INITIALIZE-PARSE-ROUTINE-EX.
021400     PERFORM B000-PARSE-FEED-ROUTINE
021500        THRU B099-PARSE-FEED-ROUTINE-EX
021600        UNTIL AMT-WS-EOF
021700           OR AMT-LPRS-ERROR-CD NOT = SPACES.
021800     IF  AMT-LPRS-ERROR-CD = SPACES
021900         PERFORM F000-VERIFY-ROOT-ROUTINE
022000            THRU F099-VERIFY-ROOT-ROUTINE-EX
022100     END-IF.
022200     PERFORM Z000-END-PROGRAM-ROUTINE
022300        THRU Z099-END-PROGRAM-ROUTINE-EX.
022400     GOBACK.
022500*
022600*------------------------------------------------------------------*
022700 A000-OPEN-FEED-ROUTINE.
022800*------------------------------------------------------------------*
022900     MOVE SPACES TO AMT-LPRS-ERROR-CD.
023000     OPEN INPUT AMT-FEED-IN.
023100     IF  NOT WK-C-SUCCESSFUL
023200         DISPLAY "AMTTPRS - OPEN FILE ERROR - AMT-FEED-IN"
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400         GO TO Y900-ABNORMAL-TERMINATION
023500     END-IF.
023600 A099-OPEN-FEED-ROUTINE-EX.
023700     EXIT.
023800*
023900*------------------------------------------------------------------*
024000 A100-INITIALIZE-PARSE-ROUTINE.
024100*------------------------------------------------------------------*
024200*    THE EXPECTED TAG AT EACH NESTING LEVEL, ROOT IS LEVEL ZERO AND
024300*    HAS NO TAG OF ITS OWN SO THE TABLE STARTS AT LEVEL ONE.
024400     MOVE "betfair"          TO AMT-WS-EXP-TAG(1).
024500     MOVE "event"            TO AMT-WS-EXP-TAG(2).
024600     MOVE "subevent"         TO AMT-WS-EXP-TAG(3).
024700     MOVE "selection"        TO AMT-WS-EXP-TAG(4).
024800*                        MAXIMUM DAY-OF-MONTH, NON-LEAP YEAR BASIS.
024900     MOVE 31 TO AMT-WS-MAX-DAYS(1).
025000     MOVE 28 TO AMT-WS-MAX-DAYS(2).
025100     MOVE 31 TO AMT-WS-MAX-DAYS(3).
025200     MOVE 30 TO AMT-WS-MAX-DAYS(4).
025300     MOVE 31 TO AMT-WS-MAX-DAYS(5).
025400     MOVE 30 TO AMT-WS-MAX-DAYS(6).
025500     MOVE 31 TO AMT-WS-MAX-DAYS(7).
025600     MOVE 31 TO AMT-WS-MAX-DAYS(8).
025700     MOVE 30 TO AMT-WS-MAX-DAYS(9).
025800     MOVE 31 TO AMT-WS-MAX-DAYS(10).
025900     MOVE 30 TO AMT-WS-MAX-DAYS(11).
026000     MOVE 31 TO AMT-WS-MAX-DAYS(12).
026100     MOVE ZERO TO AMT-WS-NEST-LEVEL.
026200     MOVE ZERO TO AMT-WS-LINE-NO.
026300     MOVE "N" TO AMT-WS-BF-SEEN-SW.
026400     READ AMT-FEED-IN
026500         AT END MOVE "Y" TO AMT-WS-EOF-SW
026600     END-READ.
026700 A199-INITIALIZE-PARSE-ROUTINE-EX.
026800     EXIT.
026900*
027000*------------------------------------------------------------------*
027100 B000-PARSE-FEED-ROUTINE.
027200*------------------------------------------------------------------*
027300*    ONE PASS OF THIS PARAGRAPH HANDLES THE LINE JUST READ, THEN
027400*    READS THE NEXT ONE SO THE GOVERNING PERFORM CAN RE-TEST
027500*    END-OF-FEED BEFORE COMING BACK HERE.
027600     ADD 1 TO AMT-WS-LINE-NO.
027700     PERFORM C000-SCAN-TAG-LINE
027800        THRU C099-SCAN-TAG-LINE-EX.
027900     IF  AMT-FL-IS-CLOSE-TAG
028000         PERFORM E000-CLOSE-RECORD-ROUTINE
028100            THRU E099-CLOSE-RECORD-ROUTINE-EX
028200     ELSE
028300         PERFORM D000-DISPATCH-OPEN-TAG
028400            THRU D099-DISPATCH-OPEN-TAG-EX
028500     END-IF.
028600     IF  AMT-LPRS-ERROR-CD = SPACES
028700         READ AMT-FEED-IN
028800             AT END MOVE "Y" TO AMT-WS-EOF-SW
028900         END-READ
029000     END-IF.
029100 B099-PARSE-FEED-ROUTINE-EX.
029200     EXIT.
029300*
029400*------------------------------------------------------------------*
029500*              SECTION C - TAG LINE SCANNER                        *
029600*------------------------------------------------------------------*
029700 C000-SCAN-TAG-LINE.
029800*------------------------------------------------------------------*
029900     MOVE 1 TO AMT-WS-PTR.
030000     PERFORM C010-ADVANCE-TO-LT-STEP
030100        THRU C010-ADVANCE-TO-LT-STEP-EX
030200        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
030300           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = "<".
030400     ADD 1 TO AMT-WS-PTR.
030500     MOVE "N" TO AMT-FL-CLOSE-SW.
030600     IF  AMT-WS-PTR NOT > AMT-FL-LINE-LEN
030700         AND AMT-FL-RAW-LINE(AMT-WS-PTR:1) = "/"
030800         MOVE "Y" TO AMT-FL-CLOSE-SW
030900         ADD 1 TO AMT-WS-PTR
031000     END-IF.
031100     PERFORM C020-SCAN-TAG-NAME
031200        THRU C029-SCAN-TAG-NAME-EX.
031300     IF  AMT-FL-IS-OPEN-TAG
031400         PERFORM C030-SCAN-ATTRIBUTE-LIST
031500            THRU C039-SCAN-ATTRIBUTE-LIST-EX
031600     END-IF.
031700 C099-SCAN-TAG-LINE-EX.
031800     EXIT.
031900*
032000 C010-ADVANCE-TO-LT-STEP.
032100     ADD 1 TO AMT-WS-PTR.
032200 C010-ADVANCE-TO-LT-STEP-EX.
032300     EXIT.
032400*
032500 C020-SCAN-TAG-NAME.
032600     MOVE AMT-WS-PTR TO AMT-WS-NAME-START.
032700     PERFORM C021-ADVANCE-NAME-CHAR-STEP
032800        THRU C021-ADVANCE-NAME-CHAR-STEP-EX
032900        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
033000           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = SPACE
033100           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = ">"
033200           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = "/".
033300     COMPUTE AMT-WS-NAME-LEN = AMT-WS-PTR - AMT-WS-NAME-START.
033400     MOVE SPACES TO AMT-FL-TAG-NAME.
033500     IF  AMT-WS-NAME-LEN > 0
033600         MOVE AMT-FL-RAW-LINE(AMT-WS-NAME-START:AMT-WS-NAME-LEN)
033700             TO AMT-FL-TAG-NAME(1:AMT-WS-NAME-LEN)
033800     END-IF.
033900 C029-SCAN-TAG-NAME-EX.
034000     EXIT.
034100*
034200 C021-ADVANCE-NAME-CHAR-STEP.
034300     ADD 1 TO AMT-WS-PTR.
034400 C021-ADVANCE-NAME-CHAR-STEP-EX.
034500     EXIT.
034600*
034700 C030-SCAN-ATTRIBUTE-LIST.
034800     MOVE ZERO TO AMT-FL-ATTR-COUNT.
034900     PERFORM C040-SKIP-SPACES-ROUTINE
035000        THRU C049-SKIP-SPACES-ROUTINE-EX.
035100     PERFORM C050-SCAN-ONE-ATTRIBUTE
035200        THRU C059-SCAN-ONE-ATTRIBUTE-EX
035300        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
035400           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = ">"
035500           OR AMT-FL-ATTR-COUNT = 14.
035600 C039-SCAN-ATTRIBUTE-LIST-EX.
035700     EXIT.
035800*
035900 C040-SKIP-SPACES-ROUTINE.
036000     PERFORM C041-SKIP-ONE-SPACE-STEP
036100        THRU C041-SKIP-ONE-SPACE-STEP-EX
036200        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
036300           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) NOT = SPACE.
036400 C049-SKIP-SPACES-ROUTINE-EX.
036500     EXIT.
036600*
036700 C041-SKIP-ONE-SPACE-STEP.
036800     ADD 1 TO AMT-WS-PTR.
036900 C041-SKIP-ONE-SPACE-STEP-EX.
037000     EXIT.
037100*
037200 C050-SCAN-ONE-ATTRIBUTE.
037300     ADD 1 TO AMT-FL-ATTR-COUNT.
037400     MOVE AMT-FL-ATTR-COUNT TO AMT-WS-SUB.
037500     MOVE AMT-WS-PTR TO AMT-WS-NAME-START.
037600     PERFORM C060-ADVANCE-TO-EQUALS-STEP
037700        THRU C060-ADVANCE-TO-EQUALS-STEP-EX
037800        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
037900           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = "=".
038000     COMPUTE AMT-WS-NAME-LEN = AMT-WS-PTR - AMT-WS-NAME-START.
038100     MOVE SPACES TO AMT-FL-ATTR-NAME(AMT-WS-SUB).
038200     IF  AMT-WS-NAME-LEN > 0
038300         MOVE AMT-FL-RAW-LINE(AMT-WS-NAME-START:AMT-WS-NAME-LEN)
038400             TO AMT-FL-ATTR-NAME(AMT-WS-SUB)(1:AMT-WS-NAME-LEN)
038500     END-IF.
038600*                            SKIP PAST "=" AND THE OPENING QUOTE
038700     ADD 2 TO AMT-WS-PTR.
038800     MOVE AMT-WS-PTR TO AMT-FL-ATTR-COL(AMT-WS-SUB).
038900     MOVE AMT-WS-PTR TO AMT-WS-VALUE-START.
039000     PERFORM C070-ADVANCE-TO-QUOTE-STEP
039100        THRU C070-ADVANCE-TO-QUOTE-STEP-EX
039200        UNTIL AMT-WS-PTR > AMT-FL-LINE-LEN
039300           OR AMT-FL-RAW-LINE(AMT-WS-PTR:1) = QUOTE.
039400     COMPUTE AMT-WS-VALUE-LEN = AMT-WS-PTR - AMT-WS-VALUE-START.
039500     MOVE SPACES TO AMT-FL-ATTR-VALUE(AMT-WS-SUB).
039600     IF  AMT-WS-VALUE-LEN > 0
039700         MOVE AMT-FL-RAW-LINE(AMT-WS-VALUE-START:AMT-WS-VALUE-LEN)
039800             TO AMT-FL-ATTR-VALUE(AMT-WS-SUB)(1:AMT-WS-VALUE-LEN)
039900     END-IF.
040000     MOVE AMT-WS-VALUE-LEN TO AMT-FL-ATTR-VALUE-LEN(AMT-WS-SUB).
040100     ADD 1 TO AMT-WS-PTR.
040200     PERFORM C040-SKIP-SPACES-ROUTINE
040300        THRU C049-SKIP-SPACES-ROUTINE-EX.
040400 C059-SCAN-ONE-ATTRIBUTE-EX.
040500     EXIT.
040600*
040700 C060-ADVANCE-TO-EQUALS-STEP.
040800     ADD 1 TO AMT-WS-PTR.
040900 C060-ADVANCE-TO-EQUALS-STEP-EX.
041000     EXIT.
041100*
041200 C070-ADVANCE-TO-QUOTE-STEP.
041300     ADD 1 TO AMT-WS-PTR.
041400 C070-ADVANCE-TO-QUOTE-STEP-EX.
041500     EXIT.
041600*
041700*------------------------------------------------------------------*
041800*              SECTION D - OPEN TAG DISPATCH                       *
041900*------------------------------------------------------------------*
042000 D000-DISPATCH-OPEN-TAG.
042100*------------------------------------------------------------------*
042200     IF  AMT-WS-NEST-LEVEL = 4
042300         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
042400         MOVE 1 TO AMT-LDIA-COLUMN-NO
042500         MOVE "UT" TO AMT-LDIA-KIND
042600         MOVE AMT-FL-TAG-NAME TO AMT-LDIA-FOUND-TAG
042700         MOVE SPACES TO AMT-LDIA-EXPECTED-TAG
042800         PERFORM K900-REPORT-DIAGNOSTIC
042900            THRU K999-REPORT-DIAGNOSTIC-EX
043000         GO TO D099-DISPATCH-OPEN-TAG-EX
043100     END-IF.
043200*    THE FEED CARRIES EXACTLY ONE BETFAIR ROOT - A SECOND ONE AT
043300*    NEST LEVEL ZERO STILL MATCHES AMT-WS-EXP-TAG(1) BY NAME, SO
043400*    THE ROOT MUST BE REJECTED HERE ON ITS OWN, SEPARATELY FROM
043500*    THE NORMAL EXPECTED-TAG COMPARE BELOW. REQ 7310.
043600     IF  AMT-WS-NEST-LEVEL = ZERO
043700         AND AMT-WS-BF-SEEN
043800         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
043900         MOVE 1 TO AMT-LDIA-COLUMN-NO
044000         MOVE "UT" TO AMT-LDIA-KIND
044100         MOVE AMT-FL-TAG-NAME TO AMT-LDIA-FOUND-TAG
044200         MOVE SPACES TO AMT-LDIA-EXPECTED-TAG
044300         PERFORM K900-REPORT-DIAGNOSTIC
044400            THRU K999-REPORT-DIAGNOSTIC-EX
044500         GO TO D099-DISPATCH-OPEN-TAG-EX
044600     END-IF.
044700     IF  AMT-FL-TAG-NAME NOT =
044800             AMT-WS-EXP-TAG(AMT-WS-NEST-LEVEL + 1)
044900         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
045000         MOVE 1 TO AMT-LDIA-COLUMN-NO
045100         MOVE "UT" TO AMT-LDIA-KIND
045200         MOVE AMT-FL-TAG-NAME TO AMT-LDIA-FOUND-TAG
045300         MOVE AMT-WS-EXP-TAG(AMT-WS-NEST-LEVEL + 1)
045400             TO AMT-LDIA-EXPECTED-TAG
045500         PERFORM K900-REPORT-DIAGNOSTIC
045600            THRU K999-REPORT-DIAGNOSTIC-EX
045700         GO TO D099-DISPATCH-OPEN-TAG-EX
045800     END-IF.
045900     ADD 1 TO AMT-WS-NEST-LEVEL.
046000     EVALUATE AMT-WS-NEST-LEVEL
046100         WHEN 1
046200             MOVE "Y" TO AMT-WS-BF-SEEN-SW
046300             PERFORM D100-VALIDATE-BETFAIR-OPEN
046400                THRU D199-VALIDATE-BETFAIR-OPEN-EX
046500         WHEN 2
046600             PERFORM D200-VALIDATE-EVENT-OPEN
046700                THRU D299-VALIDATE-EVENT-OPEN-EX
046800         WHEN 3
046900             PERFORM D300-VALIDATE-SUBEVENT-OPEN
047000                THRU D399-VALIDATE-SUBEVENT-OPEN-EX
047100         WHEN 4
047200             PERFORM D400-VALIDATE-SELECTION-OPEN
047300                THRU D499-VALIDATE-SELECTION-OPEN-EX
047400     END-EVALUATE.
047500 D099-DISPATCH-OPEN-TAG-EX.
047600     EXIT.
047700*
047800*------------------------------------------------------------------*
047900 D100-VALIDATE-BETFAIR-OPEN.
048000*------------------------------------------------------------------*
048100     MOVE 1 TO AMT-WS-REQUIRED-COUNT.
048200     MOVE "sport"             TO AMT-WS-REQUIRED-NAME(1).
048300     PERFORM G000-VALIDATE-ATTRIBUTE-SET
048400        THRU G099-VALIDATE-ATTRIBUTE-SET-EX.
048500     IF  AMT-LPRS-ERROR-CD NOT = SPACES
048600         GO TO D199-VALIDATE-BETFAIR-OPEN-EX
048700     END-IF.
048800     MOVE SPACES TO AMT-LLOD-SPORT.
048900     MOVE "sport" TO AMT-WS-LOOKUP-NAME
049000     PERFORM K000-FIND-ATTRIBUTE-VALUE
049100        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
049200     MOVE AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN)
049300         TO AMT-LLOD-SPORT(1:AMT-WS-LOOKUP-LEN).
049400     IF  AMT-LPRS-ERROR-CD = SPACES
049500         MOVE AMT-LPRS-MODE  TO AMT-LLOD-MODE
049600         MOVE "OB"           TO AMT-LLOD-ACTION
049700         CALL "AMTTLOD" USING AMT-LLOD-RECORD
049800         IF  AMT-LLOD-ERROR-CD NOT = SPACES
049900             MOVE AMT-LLOD-ERROR-CD TO AMT-LPRS-ERROR-CD
050000             DISPLAY "AMTTPRS - AMTTLOD REJECTED OPEN-BETFAIR - "
050100                 AMT-LLOD-ERROR-CD
050200             GO TO Y900-ABNORMAL-TERMINATION
050300         END-IF
050400     END-IF.
050500 D199-VALIDATE-BETFAIR-OPEN-EX.
050600     EXIT.
050700*
050800*------------------------------------------------------------------*
050900 D200-VALIDATE-EVENT-OPEN.
051000*------------------------------------------------------------------*
051100     MOVE 2 TO AMT-WS-REQUIRED-COUNT.
051200     MOVE "name"              TO AMT-WS-REQUIRED-NAME(1).
051300     MOVE "date"              TO AMT-WS-REQUIRED-NAME(2).
051400     PERFORM G000-VALIDATE-ATTRIBUTE-SET
051500        THRU G099-VALIDATE-ATTRIBUTE-SET-EX.
051600     IF  AMT-LPRS-ERROR-CD NOT = SPACES
051700         GO TO D299-VALIDATE-EVENT-OPEN-EX
051800     END-IF.
051900     MOVE SPACES TO AMT-LLOD-EVENT-NAME.
052000     MOVE "name" TO AMT-WS-LOOKUP-NAME
052100     PERFORM K000-FIND-ATTRIBUTE-VALUE
052200        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
052300     MOVE AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN)
052400         TO AMT-LLOD-EVENT-NAME(1:AMT-WS-LOOKUP-LEN).
052500     MOVE "date" TO AMT-WS-LOOKUP-NAME
052600     PERFORM K000-FIND-ATTRIBUTE-VALUE
052700        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
052800     IF  AMT-LPRS-ERROR-CD = SPACES
052900         PERFORM H200-CONVERT-DATE-FIELD
053000            THRU H299-CONVERT-DATE-FIELD-EX
053100         IF  AMT-LPRS-ERROR-CD = SPACES
053200             MOVE AMT-WS-CONV-DATE8 TO AMT-LLOD-EVENT-DATE
053300         END-IF
053400     END-IF.
053500     IF  AMT-LPRS-ERROR-CD = SPACES
053600         MOVE AMT-LPRS-MODE  TO AMT-LLOD-MODE
053700         MOVE "OE"           TO AMT-LLOD-ACTION
053800         CALL "AMTTLOD" USING AMT-LLOD-RECORD
053900         IF  AMT-LLOD-ERROR-CD NOT = SPACES
054000             MOVE AMT-LLOD-ERROR-CD TO AMT-LPRS-ERROR-CD
054100             DISPLAY "AMTTPRS - AMTTLOD REJECTED OPEN-EVENT - "
054200                 AMT-LLOD-ERROR-CD
054300             GO TO Y900-ABNORMAL-TERMINATION
054400         END-IF
054500     END-IF.
054600 D299-VALIDATE-EVENT-OPEN-EX.
054700     EXIT.
054800*
054900*------------------------------------------------------------------*
055000 D300-VALIDATE-SUBEVENT-OPEN.
055100*------------------------------------------------------------------*
055200     MOVE 5 TO AMT-WS-REQUIRED-COUNT.
055300     MOVE "id"                TO AMT-WS-REQUIRED-NAME(1).
055400     MOVE "title"              TO AMT-WS-REQUIRED-NAME(2).
055500     MOVE "date"               TO AMT-WS-REQUIRED-NAME(3).
055600     MOVE "time"               TO AMT-WS-REQUIRED-NAME(4).
055700     MOVE "TotalAmountMatched" TO AMT-WS-REQUIRED-NAME(5).
055800     PERFORM G000-VALIDATE-ATTRIBUTE-SET
055900        THRU G099-VALIDATE-ATTRIBUTE-SET-EX.
056000     IF  AMT-LPRS-ERROR-CD NOT = SPACES
056100         GO TO D399-VALIDATE-SUBEVENT-OPEN-EX
056200     END-IF.
056300     MOVE "id" TO AMT-WS-LOOKUP-NAME
056400     PERFORM K000-FIND-ATTRIBUTE-VALUE
056500        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
056600     IF  AMT-LPRS-ERROR-CD = SPACES
056700         PERFORM H100-CONVERT-INTEGER-FIELD
056800            THRU H199-CONVERT-INTEGER-FIELD-EX
056900         IF  AMT-LPRS-ERROR-CD = SPACES
057000             MOVE AMT-WS-CONV-INT9 TO AMT-LLOD-SE-ID
057100         END-IF
057200     END-IF.
057300     IF  AMT-LPRS-ERROR-CD = SPACES
057400         MOVE SPACES TO AMT-LLOD-SE-TITLE
057500         MOVE "title" TO AMT-WS-LOOKUP-NAME
057600         PERFORM K000-FIND-ATTRIBUTE-VALUE
057700            THRU K099-FIND-ATTRIBUTE-VALUE-EX
057800         MOVE AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN)
057900             TO AMT-LLOD-SE-TITLE(1:AMT-WS-LOOKUP-LEN)
058000     END-IF.
058100     IF  AMT-LPRS-ERROR-CD = SPACES
058200         MOVE "date" TO AMT-WS-LOOKUP-NAME
058300         PERFORM K000-FIND-ATTRIBUTE-VALUE
058400            THRU K099-FIND-ATTRIBUTE-VALUE-EX
058500         PERFORM H200-CONVERT-DATE-FIELD
058600            THRU H299-CONVERT-DATE-FIELD-EX
058700         IF  AMT-LPRS-ERROR-CD = SPACES
058800             MOVE AMT-WS-CONV-DATE8 TO AMT-LLOD-SE-DATE
058900         END-IF
059000     END-IF.
059100     IF  AMT-LPRS-ERROR-CD = SPACES
059200         MOVE "time" TO AMT-WS-LOOKUP-NAME
059300         PERFORM K000-FIND-ATTRIBUTE-VALUE
059400            THRU K099-FIND-ATTRIBUTE-VALUE-EX
059500         PERFORM H300-CONVERT-TIME-FIELD
059600            THRU H399-CONVERT-TIME-FIELD-EX
059700         IF  AMT-LPRS-ERROR-CD = SPACES
059800             MOVE AMT-WS-CONV-TIME4 TO AMT-LLOD-SE-TIME
059900         END-IF
060000     END-IF.
060100     IF  AMT-LPRS-ERROR-CD = SPACES
060200         MOVE "TotalAmountMatched" TO AMT-WS-LOOKUP-NAME
060300         PERFORM K000-FIND-ATTRIBUTE-VALUE
060400            THRU K099-FIND-ATTRIBUTE-VALUE-EX
060500         PERFORM H100-CONVERT-INTEGER-FIELD
060600            THRU H199-CONVERT-INTEGER-FIELD-EX
060700         IF  AMT-LPRS-ERROR-CD = SPACES
060800             MOVE AMT-WS-CONV-INT9 TO AMT-LLOD-SE-TOTAL-MATCHED
060900         END-IF
061000     END-IF.
061100     IF  AMT-LPRS-ERROR-CD = SPACES AND AMT-LPRS-MODE-FULL
061200         MOVE AMT-LPRS-MODE  TO AMT-LLOD-MODE
061300         MOVE "OS"           TO AMT-LLOD-ACTION
061400         CALL "AMTTLOD" USING AMT-LLOD-RECORD
061500         IF  AMT-LLOD-ERROR-CD NOT = SPACES
061600             MOVE AMT-LLOD-ERROR-CD TO AMT-LPRS-ERROR-CD
061700             DISPLAY "AMTTPRS - AMTTLOD REJECTED OPEN-SUBEVENT - "
061800                 AMT-LLOD-ERROR-CD
061900             GO TO Y900-ABNORMAL-TERMINATION
062000         END-IF
062100     END-IF.
062200 D399-VALIDATE-SUBEVENT-OPEN-EX.
062300     EXIT.
062400*
062500*------------------------------------------------------------------*
062600 D400-VALIDATE-SELECTION-OPEN.
062700*------------------------------------------------------------------*
062800     MOVE 14 TO AMT-WS-REQUIRED-COUNT.
062900     MOVE "id"                TO AMT-WS-REQUIRED-NAME(1).
063000     MOVE "name"              TO AMT-WS-REQUIRED-NAME(2).
063100     MOVE "backp1"            TO AMT-WS-REQUIRED-NAME(3).
063200     MOVE "backs1"            TO AMT-WS-REQUIRED-NAME(4).
063300     MOVE "layp1"             TO AMT-WS-REQUIRED-NAME(5).
063400     MOVE "lays1"             TO AMT-WS-REQUIRED-NAME(6).
063500     MOVE "backp2"            TO AMT-WS-REQUIRED-NAME(7).
063600     MOVE "backs2"            TO AMT-WS-REQUIRED-NAME(8).
063700     MOVE "layp2"             TO AMT-WS-REQUIRED-NAME(9).
063800     MOVE "lays2"             TO AMT-WS-REQUIRED-NAME(10).
063900     MOVE "backp3"            TO AMT-WS-REQUIRED-NAME(11).
064000     MOVE "backs3"            TO AMT-WS-REQUIRED-NAME(12).
064100     MOVE "layp3"             TO AMT-WS-REQUIRED-NAME(13).
064200     MOVE "lays3"             TO AMT-WS-REQUIRED-NAME(14).
064300     PERFORM G000-VALIDATE-ATTRIBUTE-SET
064400        THRU G099-VALIDATE-ATTRIBUTE-SET-EX.
064500     IF  AMT-LPRS-ERROR-CD NOT = SPACES
064600         GO TO D499-VALIDATE-SELECTION-OPEN-EX
064700     END-IF.
064800     MOVE "id" TO AMT-WS-LOOKUP-NAME
064900     PERFORM K000-FIND-ATTRIBUTE-VALUE
065000        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
065100     IF  AMT-LPRS-ERROR-CD = SPACES
065200         PERFORM H100-CONVERT-INTEGER-FIELD
065300            THRU H199-CONVERT-INTEGER-FIELD-EX
065400         IF  AMT-LPRS-ERROR-CD = SPACES
065500             MOVE AMT-WS-CONV-INT9 TO AMT-LLOD-SL-ID
065600         END-IF
065700     END-IF.
065800     IF  AMT-LPRS-ERROR-CD = SPACES
065900         MOVE SPACES TO AMT-LLOD-SL-NAME
066000         MOVE "name" TO AMT-WS-LOOKUP-NAME
066100         PERFORM K000-FIND-ATTRIBUTE-VALUE
066200            THRU K099-FIND-ATTRIBUTE-VALUE-EX
066300         MOVE AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN)
066400             TO AMT-LLOD-SL-NAME(1:AMT-WS-LOOKUP-LEN)
066500     END-IF.
066600     PERFORM D410-CONVERT-ONE-MONEY-FIELD
066700        THRU D419-CONVERT-ONE-MONEY-FIELD-EX
066800        VARYING AMT-WS-MONEY-IDX FROM 1 BY 1
066900        UNTIL AMT-WS-MONEY-IDX > 12
067000           OR AMT-LPRS-ERROR-CD NOT = SPACES.
067100     IF  AMT-LPRS-ERROR-CD = SPACES AND AMT-LPRS-MODE-FULL
067200         MOVE AMT-LPRS-MODE  TO AMT-LLOD-MODE
067300         MOVE "OL"           TO AMT-LLOD-ACTION
067400         CALL "AMTTLOD" USING AMT-LLOD-RECORD
067500         IF  AMT-LLOD-ERROR-CD NOT = SPACES
067600             MOVE AMT-LLOD-ERROR-CD TO AMT-LPRS-ERROR-CD
067700             DISPLAY "AMTTPRS - AMTTLOD REJECTED OPEN-SELECTION -"
067800                 AMT-LLOD-ERROR-CD
067900             GO TO Y900-ABNORMAL-TERMINATION
068000         END-IF
068100     END-IF.
068200 D499-VALIDATE-SELECTION-OPEN-EX.
068300     EXIT.
068400*
068500*    D410 CONVERTS ONE OF THE TWELVE MONEY ATTRIBUTES, IN THE FIXED
068600*    ORDER THEY APPEAR AS REQUIRED-NAME(3) THRU (14), INTO THE
068700*    MATCHING SLOT OF AMT-LLOD-SL-MONEY-TABLE.
068800 D410-CONVERT-ONE-MONEY-FIELD.
068900     COMPUTE AMT-WS-SUB2 = AMT-WS-MONEY-IDX + 2.
069000     MOVE AMT-WS-REQUIRED-NAME(AMT-WS-SUB2) TO AMT-WS-LOOKUP-NAME
069100     PERFORM K000-FIND-ATTRIBUTE-VALUE
069200        THRU K099-FIND-ATTRIBUTE-VALUE-EX.
069300     IF  AMT-LPRS-ERROR-CD = SPACES
069400         PERFORM H400-CONVERT-MONEY-FIELD
069500            THRU H499-CONVERT-MONEY-FIELD-EX
069600         IF  AMT-LPRS-ERROR-CD = SPACES
069700             MOVE AMT-WS-CONV-MONEY
069800                 TO AMT-LLOD-SL-MONEY(AMT-WS-MONEY-IDX)
069900         END-IF
070000     END-IF.
070100 D419-CONVERT-ONE-MONEY-FIELD-EX.
070200     EXIT.
070300*
070400*------------------------------------------------------------------*
070500*              SECTION E - CLOSE TAG HANDLING                      *
070600*------------------------------------------------------------------*
070700 E000-CLOSE-RECORD-ROUTINE.
070800*------------------------------------------------------------------*
070900     IF  AMT-WS-NEST-LEVEL = ZERO
071000         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
071100         MOVE 1 TO AMT-LDIA-COLUMN-NO
071200         MOVE "UT" TO AMT-LDIA-KIND
071300         MOVE AMT-FL-TAG-NAME TO AMT-LDIA-FOUND-TAG
071400         MOVE SPACES TO AMT-LDIA-EXPECTED-TAG
071500         PERFORM K900-REPORT-DIAGNOSTIC
071600            THRU K999-REPORT-DIAGNOSTIC-EX
071700         GO TO E099-CLOSE-RECORD-ROUTINE-EX
071800     END-IF.
071900     MOVE AMT-LPRS-MODE          TO AMT-LLOD-MODE.
072000     MOVE "CL"                   TO AMT-LLOD-ACTION.
072100     MOVE AMT-WS-NEST-LEVEL      TO AMT-LLOD-CLOSE-NEST-LEVEL.
072200     CALL "AMTTLOD" USING AMT-LLOD-RECORD.
072300     IF  AMT-LLOD-ERROR-CD NOT = SPACES
072400         MOVE AMT-LLOD-ERROR-CD TO AMT-LPRS-ERROR-CD
072500         DISPLAY "AMTTPRS - AMTTLOD REJECTED CLOSE-LEVEL - "
072600             AMT-LLOD-ERROR-CD
072700         GO TO Y900-ABNORMAL-TERMINATION
072800     END-IF.
072900     SUBTRACT 1 FROM AMT-WS-NEST-LEVEL.
073000 E099-CLOSE-RECORD-ROUTINE-EX.
073100     EXIT.
073200*
073300*------------------------------------------------------------------*
073400 F000-VERIFY-ROOT-ROUTINE.
073500*------------------------------------------------------------------*
073600     IF  AMT-WS-NEST-LEVEL NOT = ZERO
073700         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
073800         MOVE 1 TO AMT-LDIA-COLUMN-NO
073900         MOVE "UT" TO AMT-LDIA-KIND
074000         MOVE SPACES TO AMT-LDIA-FOUND-TAG
074100         MOVE "end-of-feed"   TO AMT-LDIA-EXPECTED-TAG
074200         PERFORM K900-REPORT-DIAGNOSTIC
074300            THRU K999-REPORT-DIAGNOSTIC-EX
074400     END-IF.
074500 F099-VERIFY-ROOT-ROUTINE-EX.
074600     EXIT.
074700*
074800*------------------------------------------------------------------*
074900*         SECTION G - ATTRIBUTE SET EQUALITY CHECK                 *
075000*------------------------------------------------------------------*
075100 G000-VALIDATE-ATTRIBUTE-SET.
075200*------------------------------------------------------------------*
075300     MOVE "Y" TO AMT-WS-ATTR-SET-OK-SW.
075400     MOVE SPACES TO AMT-LDIA-UNEXPECTED-LIST.
075500     MOVE SPACES TO AMT-LDIA-MISSED-LIST.
075600     MOVE 1 TO AMT-WS-UNEXP-PTR.
075700     MOVE 1 TO AMT-WS-MISS-PTR.
075800     PERFORM G100-CHECK-ACTUAL-IN-REQUIRED
075900        THRU G199-CHECK-ACTUAL-IN-REQUIRED-EX
076000        VARYING AMT-WS-SUB FROM 1 BY 1
076100        UNTIL AMT-WS-SUB > AMT-FL-ATTR-COUNT.
076200     PERFORM G200-CHECK-REQUIRED-IN-ACTUAL
076300        THRU G299-CHECK-REQUIRED-IN-ACTUAL-EX
076400        VARYING AMT-WS-SUB FROM 1 BY 1
076500        UNTIL AMT-WS-SUB > AMT-WS-REQUIRED-COUNT.
076600     IF  NOT AMT-WS-ATTR-SET-VALID
076700         MOVE AMT-WS-LINE-NO TO AMT-LDIA-LINE-NO
076800         MOVE 1 TO AMT-LDIA-COLUMN-NO
076900         MOVE "BA" TO AMT-LDIA-KIND
077000         PERFORM K900-REPORT-DIAGNOSTIC
077100            THRU K999-REPORT-DIAGNOSTIC-EX
077200     END-IF.
077300 G099-VALIDATE-ATTRIBUTE-SET-EX.
077400     EXIT.
077500*
077600 G100-CHECK-ACTUAL-IN-REQUIRED.
077700     MOVE "N" TO AMT-WS-LOOKUP-FOUND-SW.
077800     PERFORM G110-COMPARE-ONE-REQUIRED-STEP
077900        THRU G119-COMPARE-ONE-REQUIRED-STEP-EX
078000        VARYING AMT-WS-SUB2 FROM 1 BY 1
078100        UNTIL AMT-WS-SUB2 > AMT-WS-REQUIRED-COUNT
078200           OR AMT-WS-LOOKUP-FOUND.
078300     IF  NOT AMT-WS-LOOKUP-FOUND
078400         MOVE "N" TO AMT-WS-ATTR-SET-OK-SW
078500         IF  AMT-WS-UNEXP-PTR > 1
078600             STRING ", " DELIMITED BY SIZE
078700                 AMT-FL-ATTR-NAME(AMT-WS-SUB) DELIMITED BY SPACE
078800                 INTO AMT-LDIA-UNEXPECTED-LIST
078900                 WITH POINTER AMT-WS-UNEXP-PTR
079000         ELSE
079100             STRING AMT-FL-ATTR-NAME(AMT-WS-SUB)
079200                 DELIMITED BY SPACE
079300                 INTO AMT-LDIA-UNEXPECTED-LIST
079400                 WITH POINTER AMT-WS-UNEXP-PTR
079500         END-IF
079600     END-IF.
079700 G199-CHECK-ACTUAL-IN-REQUIRED-EX.
079800     EXIT.
079900*
080000 G110-COMPARE-ONE-REQUIRED-STEP.
080100     IF  AMT-FL-ATTR-NAME(AMT-WS-SUB) =
080200             AMT-WS-REQUIRED-NAME(AMT-WS-SUB2)
080300         MOVE "Y" TO AMT-WS-LOOKUP-FOUND-SW
080400     END-IF.
080500 G119-COMPARE-ONE-REQUIRED-STEP-EX.
080600     EXIT.
080700*
080800 G200-CHECK-REQUIRED-IN-ACTUAL.
080900     MOVE "N" TO AMT-WS-LOOKUP-FOUND-SW.
081000     PERFORM G210-COMPARE-ONE-ACTUAL-STEP
081100        THRU G219-COMPARE-ONE-ACTUAL-STEP-EX
081200        VARYING AMT-WS-SUB2 FROM 1 BY 1
081300        UNTIL AMT-WS-SUB2 > AMT-FL-ATTR-COUNT
081400           OR AMT-WS-LOOKUP-FOUND.
081500     IF  NOT AMT-WS-LOOKUP-FOUND
081600         MOVE "N" TO AMT-WS-ATTR-SET-OK-SW
081700         IF  AMT-WS-MISS-PTR > 1
081800             STRING ", " DELIMITED BY SIZE
081900                 AMT-WS-REQUIRED-NAME(AMT-WS-SUB)
082000                 DELIMITED BY SPACE
082100                 INTO AMT-LDIA-MISSED-LIST
082200                 WITH POINTER AMT-WS-MISS-PTR
082300         ELSE
082400             STRING AMT-WS-REQUIRED-NAME(AMT-WS-SUB)
082500                 DELIMITED BY SPACE
082600                 INTO AMT-LDIA-MISSED-LIST
082700                 WITH POINTER AMT-WS-MISS-PTR
082800         END-IF
082900     END-IF.
083000 G299-CHECK-REQUIRED-IN-ACTUAL-EX.
083100     EXIT.
083200*
083300 G210-COMPARE-ONE-ACTUAL-STEP.
083400     IF  AMT-WS-REQUIRED-NAME(AMT-WS-SUB) =
083500             AMT-FL-ATTR-NAME(AMT-WS-SUB2)
083600         MOVE "Y" TO AMT-WS-LOOKUP-FOUND-SW
083700     END-IF.
083800 G219-COMPARE-ONE-ACTUAL-STEP-EX.
083900     EXIT.
084000*
084100*------------------------------------------------------------------*
084200*         SECTION H - TYPED ATTRIBUTE CONVERSION                   *
084300*------------------------------------------------------------------*
084400 H100-CONVERT-INTEGER-FIELD.
084500*------------------------------------------------------------------*
084600*    INPUT:  AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN), DECIMAL
084700*            DIGITS ONLY - NO SIGN, NO DECIMAL POINT.
084800*    OUTPUT: AMT-WS-CONV-INT9.
084900     MOVE ZERO TO AMT-WS-CONV-INT9.
085000     IF  AMT-WS-LOOKUP-LEN = ZERO
085100         OR AMT-WS-LOOKUP-LEN > 9
085200         OR AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN) NOT NUMERIC
085300         MOVE "int" TO AMT-WS-EXP-TYPE
085400         PERFORM H900-REPORT-TYPE-ERROR
085500            THRU H999-REPORT-TYPE-ERROR-EX
085600         GO TO H199-CONVERT-INTEGER-FIELD-EX
085700     END-IF.
085800     MOVE AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN)
085900         TO AMT-WS-CONV-INT9.
086000 H199-CONVERT-INTEGER-FIELD-EX.
086100     EXIT.
086200*
086300*------------------------------------------------------------------*
086400 H200-CONVERT-DATE-FIELD.
086500*------------------------------------------------------------------*
086600*    INPUT:  AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN), "DD/MM/YYYY".
086700*    OUTPUT: AMT-WS-CONV-DATE8, INTERNAL YYYYMMDD.
086800     MOVE ZERO TO AMT-WS-CONV-DATE8.
086900     IF  AMT-WS-LOOKUP-LEN NOT = 10
087000         OR AMT-WS-LOOKUP-VALUE(3:1) NOT = "/"
087100         OR AMT-WS-LOOKUP-VALUE(6:1) NOT = "/"
087200         OR AMT-WS-LOOKUP-VALUE(1:2) NOT NUMERIC
087300         OR AMT-WS-LOOKUP-VALUE(4:2) NOT NUMERIC
087400         OR AMT-WS-LOOKUP-VALUE(7:4) NOT NUMERIC
087500         MOVE "date" TO AMT-WS-EXP-TYPE
087600         PERFORM H900-REPORT-TYPE-ERROR
087700            THRU H999-REPORT-TYPE-ERROR-EX
087800         GO TO H299-CONVERT-DATE-FIELD-EX
087900     END-IF.
088000     MOVE AMT-WS-LOOKUP-VALUE(1:2) TO AMT-WS-CONV-DATE-DD.
088100     MOVE AMT-WS-LOOKUP-VALUE(4:2) TO AMT-WS-CONV-DATE-MM.
088200     MOVE AMT-WS-LOOKUP-VALUE(7:4) TO AMT-WS-CONV-DATE-YYYY.
088300     PERFORM H210-DETERMINE-MAX-DAY
088400        THRU H219-DETERMINE-MAX-DAY-EX.
088500     IF  AMT-WS-CONV-DATE-MM < 1 OR AMT-WS-CONV-DATE-MM > 12
088600         OR AMT-WS-CONV-DATE-DD < 1
088700         OR AMT-WS-CONV-DATE-DD > AMT-WS-CONV-MAX-DAY
088800         MOVE "date" TO AMT-WS-EXP-TYPE
088900         PERFORM H900-REPORT-TYPE-ERROR
089000            THRU H999-REPORT-TYPE-ERROR-EX
089100         GO TO H299-CONVERT-DATE-FIELD-EX
089200     END-IF.
089300     STRING AMT-WS-LOOKUP-VALUE(7:4) DELIMITED BY SIZE
089400         AMT-WS-LOOKUP-VALUE(4:2) DELIMITED BY SIZE
089500         AMT-WS-LOOKUP-VALUE(1:2) DELIMITED BY SIZE
089600         INTO AMT-WS-CONV-DATE-TEXT.
089700     MOVE AMT-WS-CONV-DATE-TEXT TO AMT-WS-CONV-DATE8.
089800 H299-CONVERT-DATE-FIELD-EX.
089900     EXIT.
090000*
090100*------------------------------------------------------------------*
090200 H210-DETERMINE-MAX-DAY.
090300*------------------------------------------------------------------*
090400*    LOOKS UP THE NON-LEAP CEILING FOR THE PARSED MONTH, THEN
090500*    WIDENS FEBRUARY TO 29 DAYS WHEN THE PARSED YEAR IS A LEAP
090600*    YEAR (DIVISIBLE BY 400, OR BY 4 BUT NOT BY 100). REQ 7210.
090700     MOVE ZERO TO AMT-WS-CONV-MAX-DAY.
090800     IF  AMT-WS-CONV-DATE-MM >= 1 AND AMT-WS-CONV-DATE-MM <= 12
090900         MOVE AMT-WS-MAX-DAYS(AMT-WS-CONV-DATE-MM)
091000             TO AMT-WS-CONV-MAX-DAY
091100     END-IF.
091200     MOVE "N" TO AMT-WS-CONV-LEAP-SW.
091300     IF  AMT-WS-CONV-DATE-MM = 2
091400         DIVIDE AMT-WS-CONV-DATE-YYYY BY 400
091500             GIVING AMT-WS-CONV-YEAR-DIV
091600             REMAINDER AMT-WS-CONV-YEAR-REM
091700         IF  AMT-WS-CONV-YEAR-REM = ZERO
091800             MOVE "Y" TO AMT-WS-CONV-LEAP-SW
091900         ELSE
092000             DIVIDE AMT-WS-CONV-DATE-YYYY BY 100
092100                 GIVING AMT-WS-CONV-YEAR-DIV
092200                 REMAINDER AMT-WS-CONV-YEAR-REM
092300             IF  AMT-WS-CONV-YEAR-REM NOT = ZERO
092400                 DIVIDE AMT-WS-CONV-DATE-YYYY BY 4
092500                     GIVING AMT-WS-CONV-YEAR-DIV
092600                     REMAINDER AMT-WS-CONV-YEAR-REM
092700                 IF  AMT-WS-CONV-YEAR-REM = ZERO
092800                     MOVE "Y" TO AMT-WS-CONV-LEAP-SW
092900                 END-IF
093000             END-IF
093100         END-IF
093200         IF  AMT-WS-CONV-LEAP-YEAR
093300             MOVE 29 TO AMT-WS-CONV-MAX-DAY
093400         END-IF
093500     END-IF.
093600 H219-DETERMINE-MAX-DAY-EX.
093700     EXIT.
093800*
093900*------------------------------------------------------------------*
094000 H300-CONVERT-TIME-FIELD.
094100*------------------------------------------------------------------*
094200*    INPUT:  AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN), "HH:MM".
094300*    OUTPUT: AMT-WS-CONV-TIME4, INTERNAL HHMM.
094400     MOVE ZERO TO AMT-WS-CONV-TIME4.
094500     IF  AMT-WS-LOOKUP-LEN NOT = 5
094600         OR AMT-WS-LOOKUP-VALUE(3:1) NOT = ":"
094700         OR AMT-WS-LOOKUP-VALUE(1:2) NOT NUMERIC
094800         OR AMT-WS-LOOKUP-VALUE(4:2) NOT NUMERIC
094900         MOVE "time" TO AMT-WS-EXP-TYPE
095000         PERFORM H900-REPORT-TYPE-ERROR
095100            THRU H999-REPORT-TYPE-ERROR-EX
095200         GO TO H399-CONVERT-TIME-FIELD-EX
095300     END-IF.
095400     MOVE AMT-WS-LOOKUP-VALUE(1:2) TO AMT-WS-CONV-TIME-HH.
095500     MOVE AMT-WS-LOOKUP-VALUE(4:2) TO AMT-WS-CONV-TIME-MM.
095600     IF  AMT-WS-CONV-TIME-HH > 23 OR AMT-WS-CONV-TIME-MM > 59
095700         MOVE "time" TO AMT-WS-EXP-TYPE
095800         PERFORM H900-REPORT-TYPE-ERROR
095900            THRU H999-REPORT-TYPE-ERROR-EX
096000         GO TO H399-CONVERT-TIME-FIELD-EX
096100     END-IF.
096200     STRING AMT-WS-LOOKUP-VALUE(1:2) DELIMITED BY SIZE
096300         AMT-WS-LOOKUP-VALUE(4:2) DELIMITED BY SIZE
096400         INTO AMT-WS-CONV-TIME-TEXT.
096500     MOVE AMT-WS-CONV-TIME-TEXT TO AMT-WS-CONV-TIME4.
096600 H399-CONVERT-TIME-FIELD-EX.
096700     EXIT.
096800*
096900*------------------------------------------------------------------*
097000 H400-CONVERT-MONEY-FIELD.
097100*------------------------------------------------------------------*
097200*    INPUT:  AMT-WS-LOOKUP-VALUE(1:AMT-WS-LOOKUP-LEN), AN OPTIONAL
097300*            LEADING "-" FOLLOWED BY 1-10 DIGITS, AN OPTIONAL "."
097400*            AND 1-2 MORE DIGITS.
097500*    OUTPUT: AMT-WS-CONV-MONEY, PIC S9(10)V99.
097600     MOVE ZERO TO AMT-WS-CONV-MONEY.
097700     MOVE "N" TO AMT-WS-CONV-OK-SW.
097800     IF  AMT-WS-LOOKUP-VALUE(1:1) = "-"
097900         MOVE "-" TO AMT-WS-CONV-SIGN
098000         MOVE 2 TO AMT-WS-CONV-START
098100     ELSE
098200         MOVE "+" TO AMT-WS-CONV-SIGN
098300         MOVE 1 TO AMT-WS-CONV-START
098400     END-IF.
098500     MOVE "N" TO AMT-WS-CONV-DOT-SW.
098600     MOVE ZERO TO AMT-WS-CONV-DOT-POS.
098700     PERFORM H410-FIND-DECIMAL-POINT-STEP
098800        THRU H410-FIND-DECIMAL-POINT-STEP-EX
098900        VARYING AMT-WS-SUB FROM AMT-WS-CONV-START BY 1
099000        UNTIL AMT-WS-SUB > AMT-WS-LOOKUP-LEN
099100           OR AMT-WS-CONV-DOT-FOUND.
099200     IF  AMT-WS-CONV-DOT-FOUND
099300         COMPUTE AMT-WS-CONV-INT-LEN =
099400             AMT-WS-CONV-DOT-POS - AMT-WS-CONV-START
099500         COMPUTE AMT-WS-CONV-DEC-LEN =
099600             AMT-WS-LOOKUP-LEN - AMT-WS-CONV-DOT-POS
099700     ELSE
099800         COMPUTE AMT-WS-CONV-INT-LEN =
099900             AMT-WS-LOOKUP-LEN - AMT-WS-CONV-START + 1
100000         MOVE ZERO TO AMT-WS-CONV-DEC-LEN
100100     END-IF.
100200     IF  AMT-WS-CONV-INT-LEN < 1 OR AMT-WS-CONV-INT-LEN > 10
100300         OR AMT-WS-CONV-DEC-LEN > 2
100400         MOVE "money" TO AMT-WS-EXP-TYPE
100500         PERFORM H900-REPORT-TYPE-ERROR
100600            THRU H999-REPORT-TYPE-ERROR-EX
100700         GO TO H499-CONVERT-MONEY-FIELD-EX
100800     END-IF.
100900     MOVE SPACES TO AMT-WS-CONV-INT-TEXT.
101000     MOVE AMT-WS-LOOKUP-VALUE
101100             (AMT-WS-CONV-START:AMT-WS-CONV-INT-LEN)
101200         TO AMT-WS-CONV-INT-TEXT(11 - AMT-WS-CONV-INT-LEN:
101300             AMT-WS-CONV-INT-LEN).
101400     INSPECT AMT-WS-CONV-INT-TEXT(1:10 - AMT-WS-CONV-INT-LEN)
101500         REPLACING ALL SPACE BY ZERO.
101600     MOVE "00" TO AMT-WS-CONV-DEC-TEXT.
101700     IF  AMT-WS-CONV-DEC-LEN = 1
101800         MOVE AMT-WS-LOOKUP-VALUE(AMT-WS-LOOKUP-LEN:1)
101900             TO AMT-WS-CONV-DEC-TEXT(1:1)
102000         MOVE "0" TO AMT-WS-CONV-DEC-TEXT(2:1)
102100     END-IF.
102200     IF  AMT-WS-CONV-DEC-LEN = 2
102300         MOVE AMT-WS-LOOKUP-VALUE(AMT-WS-LOOKUP-LEN - 1:2)
102400             TO AMT-WS-CONV-DEC-TEXT
102500     END-IF.
102600     IF  AMT-WS-CONV-INT-TEXT NOT NUMERIC
102700         OR AMT-WS-CONV-DEC-TEXT NOT NUMERIC
102800         MOVE "money" TO AMT-WS-EXP-TYPE
102900         PERFORM H900-REPORT-TYPE-ERROR
103000            THRU H999-REPORT-TYPE-ERROR-EX
103100         GO TO H499-CONVERT-MONEY-FIELD-EX
103200     END-IF.
103300     STRING AMT-WS-CONV-INT-TEXT DELIMITED BY SIZE
103400         AMT-WS-CONV-DEC-TEXT DELIMITED BY SIZE
103500         INTO AMT-WS-CONV-COMPOSITE.
103600     MOVE AMT-WS-CONV-COMPOSITE TO AMT-WS-CONV-MONEY.
103700     IF  AMT-WS-CONV-SIGN = "-"
103800         COMPUTE AMT-WS-CONV-MONEY = AMT-WS-CONV-MONEY * -1
103900     END-IF.
104000 H499-CONVERT-MONEY-FIELD-EX.
104100     EXIT.
104200*
104300 H410-FIND-DECIMAL-POINT-STEP.
104400     IF  AMT-WS-LOOKUP-VALUE(AMT-WS-SUB:1) = "."
104500         MOVE "Y" TO AMT-WS-CONV-DOT-SW
104600         MOVE AMT-WS-SUB TO AMT-WS-CONV-DOT-POS
104700     END-IF.
104800 H410-FIND-DECIMAL-POINT-STEP-EX.
104900     EXIT.
105000*
105100*    H900 BUILDS A TYPE-ERROR DIAGNOSTIC FOR THE ATTRIBUTE
105200*    CURRENTLY HELD IN AMT-WS-LOOKUP-NAME/VALUE/COL, AGAINST THE
105300*    EXPECTED TYPE NAME PASSED IN.
105400 H900-REPORT-TYPE-ERROR.
105500     MOVE AMT-WS-LINE-NO      TO AMT-LDIA-LINE-NO.
105600     MOVE AMT-WS-LOOKUP-COL   TO AMT-LDIA-COLUMN-NO.
105700     MOVE "TE"                TO AMT-LDIA-KIND.
105800     MOVE AMT-WS-LOOKUP-NAME  TO AMT-LDIA-ATTR-NAME.
105900     MOVE AMT-WS-EXP-TYPE     TO AMT-LDIA-ATTR-TYPE.
106000     MOVE AMT-WS-LOOKUP-VALUE TO AMT-LDIA-ATTR-VALUE.
106100     PERFORM K900-REPORT-DIAGNOSTIC
106200        THRU K999-REPORT-DIAGNOSTIC-EX.
106300 H999-REPORT-TYPE-ERROR-EX.
106400     EXIT.
106500*
106600*------------------------------------------------------------------*
106700*       SECTION K - ATTRIBUTE LOOKUP AND DIAGNOSTIC DISPATCH       *
106800*------------------------------------------------------------------*
106900 K000-FIND-ATTRIBUTE-VALUE.
107000*------------------------------------------------------------------*
107100*    COPIES THE VALUE, LENGTH AND SOURCE COLUMN OF THE NAMED
107200*    ATTRIBUTE OUT OF AMT-FL-ATTR-TABLE INTO AMT-WS-LOOKUP-xxx. THE
107300*    ATTRIBUTE SET HAS ALREADY BEEN PROVED PRESENT BY SECTION G, SO
107400*    THIS ALWAYS FINDS A MATCH.
107500     MOVE "N" TO AMT-WS-LOOKUP-FOUND-SW.
107600     PERFORM K010-COMPARE-ONE-ATTR-STEP
107700        THRU K019-COMPARE-ONE-ATTR-STEP-EX
107800        VARYING AMT-WS-SUB FROM 1 BY 1
107900        UNTIL AMT-WS-SUB > AMT-FL-ATTR-COUNT
108000           OR AMT-WS-LOOKUP-FOUND.
108100 K099-FIND-ATTRIBUTE-VALUE-EX.
108200     EXIT.
108300*
108400 K010-COMPARE-ONE-ATTR-STEP.
108500     IF  AMT-FL-ATTR-NAME(AMT-WS-SUB) = AMT-WS-LOOKUP-NAME
108600         MOVE "Y" TO AMT-WS-LOOKUP-FOUND-SW
108700         MOVE AMT-FL-ATTR-VALUE(AMT-WS-SUB) TO AMT-WS-LOOKUP-VALUE
108800         MOVE AMT-FL-ATTR-VALUE-LEN(AMT-WS-SUB)
108900             TO AMT-WS-LOOKUP-LEN
109000         MOVE AMT-FL-ATTR-COL(AMT-WS-SUB) TO AMT-WS-LOOKUP-COL
109100     END-IF.
109200 K019-COMPARE-ONE-ATTR-STEP-EX.
109300     EXIT.
109400*
109500 K900-REPORT-DIAGNOSTIC.
109600*------------------------------------------------------------------*
109700*    FORMATS THE DIAGNOSTIC NOW SET UP IN AMT-LDIA-RECORD AND COPIES
109800*    THE RESULT BACK TO THE CALLER'S OUTPUT FIELDS.
109900     CALL "AMTTDIA" USING AMT-LDIA-RECORD.
110000     MOVE AMT-LDIA-KIND          TO AMT-LPRS-ERROR-CD.
110100     MOVE AMT-LDIA-LINE-NO       TO AMT-LPRS-DIAG-LINE.
110200     MOVE AMT-LDIA-COLUMN-NO     TO AMT-LPRS-DIAG-COLUMN.
110300     MOVE AMT-LDIA-MESSAGE-LINE(1:80) TO AMT-LPRS-DIAG-MESSAGE.
110400 K999-REPORT-DIAGNOSTIC-EX.
110500     EXIT.
110600*------------------------------------------------------------------*
110700*                   PROGRAM SUBROUTINE                             *
110800*------------------------------------------------------------------*
110900 Y900-ABNORMAL-TERMINATION.
111000     MOVE "Y" TO WK-N-RUN-ABEND-SW.
111100     IF  AMT-LPRS-ERROR-CD = SPACES
111200         MOVE "PRGERR" TO AMT-LPRS-ERROR-CD
111300     END-IF.
111400     PERFORM Z000-END-PROGRAM-ROUTINE
111500        THRU Z099-END-PROGRAM-ROUTINE-EX.
111600     GOBACK.
111700*
111800 Z000-END-PROGRAM-ROUTINE.
111900*------------------------------------------------------------------*
112000     CLOSE AMT-FEED-IN.
112100     IF  NOT WK-C-SUCCESSFUL
112200         DISPLAY "AMTTPRS - CLOSE FILE ERROR - AMT-FEED-IN"
112300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
112400     END-IF.
112500 Z099-END-PROGRAM-ROUTINE-EX.
112600     EXIT.
112700*
112800******************************************************************
112900*************** END OF PROGRAM SOURCE - AMTTPRS ****************
113000******************************************************************
