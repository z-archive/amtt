000100*    AMTBFREC.cpy
000200*    MARKET-FEED (BETFAIR) OUTPUT RECORD - ONE ROW PER <BETFAIR>
000300*    TAG OPENED ON THE FEED. LOADED BY AMTTLOD, LISTED AND COUNTED
000400*    BY AMTTUTL.
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0002 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000    05  AMT-BF-RECORD                PIC X(26).
001100*        I-O FORMAT: AMT-BF-RECORD-R REDEFINES AMT-BF-RECORD
001200    05  AMT-BF-RECORD-R REDEFINES AMT-BF-RECORD.
001300        06  AMT-BF-ID                PIC 9(09).
001400*                                SURROGATE KEY, ASSIGNED AT LOAD
001500        06  AMT-BF-SPORT             PIC X(16).
001600*                                SPORT NAME, E.G. "SOCCER"
001700        06  FILLER                   PIC X(01).
