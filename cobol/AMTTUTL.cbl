000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     AMTTUTL.
000400 AUTHOR.         R L WHITFIELD.
000500 INSTALLATION.   MARKET DATA SERVICES.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  COMPANION UTILITY SUBROUTINE FOR THE AMTT MARKET
001100*               DATA FEED LOADER. CARRIES OUT THE PREPARE, CLEAR,
001200*               LIST AND STATS ACTIONS AGAINST THE FOUR PERMANENT
001300*               OUTPUT STORES. CALLED ONCE PER RUN BY AMTTCTL -
001400*               NEVER CALLED DURING A PARSE ACTION.
001500*------------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*------------------------------------------------------------------*
001800* TAG     DATE       DEV     DESCRIPTION
001900*------------------------------------------------------------------*
002000* AMT0010 14/03/1991 RLW    - INITIAL VERSION. PREPARE AND LIST
002100*                              ONLY, BETFAIR/EVENT STORES ONLY.
002200*------------------------------------------------------------------*
002300* AMT0014 21/02/1993 RLW    - REQ 3110 - PREPARE NOW ALSO COVERS
002400*                              THE NEW SUBEVENT AND SELECTION
002500*                              STORES.
002600*------------------------------------------------------------------*
002700* AMT0019 30/01/1996 RLW    - REQ 4810 - ADD CLEAR ACTION. DEFAULT
002800*                              MODE CLEAR TOUCHES BETFAIR/EVENT
002900*                              ONLY - SUBEVENT/SELECTION ARE LEFT
003000*                              ALONE WHEN THE RUN IS NOT FULL MODE.
003100*------------------------------------------------------------------*
003200* AMT0027 02/06/1998 TDH    - REQ 5810 - ADD STATS ACTION. PRINTS
003300*                              THE EVENT COUNT ONLY, TO MATCH THE
003400*                              DOWNSTREAM REPORTING THIS REPLACED.
003500*------------------------------------------------------------------*
003600* AMT0034 19/01/1999 TDH    - Y2K REMEDIATION - NO DATE FIELDS
003700*                              OWNED BY THIS PROGRAM. REVIEWED,
003800*                              NO CHANGE REQUIRED.
003900*------------------------------------------------------------------*
004000* AMT0035 08/09/2004 JKP    - REQ 6604 - CLEAR ACTION'S MODE GATE
004100*                              RE-CHECKED AGAINST THE WIDENED
004200*                              DEFAULT-MODE SUPPORT IN AMTTPRS/
004300*                              AMTTLOD. GATE LOGIC UNCHANGED.
004400*------------------------------------------------------------------*
004500 EJECT
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005200        UPSI-0 IS UPSI-SWITCH-0
005300          ON  STATUS IS U0-ON
005400          OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT AMT-BETFAIR-OUT ASSIGN TO AMTBFOUT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WK-C-FILE-STATUS.
006100     SELECT AMT-EVENT-OUT ASSIGN TO AMTEVOUT
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT AMT-SUBEVENT-OUT ASSIGN TO AMTSEOUT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700     SELECT AMT-SELECTION-OUT ASSIGN TO AMTSLOUT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WK-C-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  AMT-BETFAIR-OUT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS AMT-BF-OUT-BUFFER.
007800 01  AMT-BF-OUT-BUFFER             PIC X(26).
007900*
008000 FD  AMT-EVENT-OUT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS AMT-EV-OUT-BUFFER.
008300 01  AMT-EV-OUT-BUFFER.
008400     COPY AMTEVREC.
008500*
008600 FD  AMT-SUBEVENT-OUT
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS AMT-SE-OUT-BUFFER.
008900 01  AMT-SE-OUT-BUFFER             PIC X(113).
009000*    FIELD-LEVEL VIEW OF THE SUB-EVENT BUFFER, KEPT FOR WHEN A
009100*    FUTURE CLEAR/STATS CHANGE NEEDS TO LOOK INSIDE THE ROW.
009200 01  AMT-SE-OUT-BUFFER-R
009300         REDEFINES AMT-SE-OUT-BUFFER.
009400     COPY AMTSEREC.
009500*
009600 FD  AMT-SELECTION-OUT
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS AMT-SL-OUT-BUFFER.
009900 01  AMT-SL-OUT-BUFFER             PIC X(245).
010000*    FIELD-LEVEL VIEW OF THE SELECTION BUFFER, SAME REASON AS
010100*    ABOVE.
010200 01  AMT-SL-OUT-BUFFER-R
010300         REDEFINES AMT-SL-OUT-BUFFER.
010400     COPY AMTSLREC.
010500*
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                      PIC X(24) VALUE
010900     "** PROGRAM AMTTUTL **".
011000*
011100* ------------------- PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-COMMON.
011300     COPY AMTCOMWK.
011400*
011500 01  AMT-WU-WORK-AREA.
011600     05  AMT-WU-EVENT-COUNT      PIC 9(09) COMP VALUE ZERO.
011700*
011800 LINKAGE SECTION.
011900*****************
012000 01  AMT-LUTL-RECORD.
012100     COPY AMTLUTL.
012200*
012300 EJECT
012400****************
012500 PROCEDURE DIVISION USING AMT-LUTL-RECORD.
012600****************
012700 MAIN-MODULE.
012800     MOVE SPACES TO AMT-LUTL-ERROR-CD.
012900     EVALUATE TRUE
013000         WHEN AMT-LUTL-PREPARE
013100             PERFORM A000-PREPARE-STORES
013200                THRU A099-PREPARE-STORES-EX
013300         WHEN AMT-LUTL-CLEAR
013400             PERFORM B000-CLEAR-STORES
013500                THRU B099-CLEAR-STORES-EX
013600         WHEN AMT-LUTL-LIST
013700             PERFORM C000-LIST-EVENT-STORE
013800                THRU C099-LIST-EVENT-STORE-EX
013900         WHEN AMT-LUTL-STATS
014000             PERFORM D000-REPORT-STATS
014100                THRU D099-REPORT-STATS-EX
014200         WHEN OTHER
014300             MOVE "UTLERR1" TO AMT-LUTL-ERROR-CD
014400     END-EVALUATE.
014500     GOBACK.
014600*
014700*------------------------------------------------------------------*
014800 A000-PREPARE-STORES.
014900*------------------------------------------------------------------*
015000*    DROP AND RE-CREATE ALL FOUR STORES, CHILDREN FIRST, REGARDLESS
015100*    OF MODE - A FULL RUN MAY FOLLOW A DEFAULT RUN OR VICE VERSA.
015200     OPEN OUTPUT AMT-SELECTION-OUT.
015300     IF  NOT WK-C-SUCCESSFUL
015400         DISPLAY "AMTTUTL - OPEN FILE ERROR - "
015500             "AMT-SELECTION-OUT"
015600         GO TO Y900-ABNORMAL-TERMINATION
015700     END-IF.
015800     CLOSE AMT-SELECTION-OUT.
015900     OPEN OUTPUT AMT-SUBEVENT-OUT.
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "AMTTUTL - OPEN FILE ERROR - "
016200             "AMT-SUBEVENT-OUT"
016300         GO TO Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500     CLOSE AMT-SUBEVENT-OUT.
016600     OPEN OUTPUT AMT-EVENT-OUT.
016700     IF  NOT WK-C-SUCCESSFUL
016800         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-EVENT-OUT"
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100     CLOSE AMT-EVENT-OUT.
017200     OPEN OUTPUT AMT-BETFAIR-OUT.
017300     IF  NOT WK-C-SUCCESSFUL
017400         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-BETFAIR-OUT"
017500         GO TO Y900-ABNORMAL-TERMINATION
017600     END-IF.
017700     CLOSE AMT-BETFAIR-OUT.
017800 A099-PREPARE-STORES-EX.
017900     EXIT.
018000*
018100*------------------------------------------------------------------*
018200 B000-CLEAR-STORES.
018300*------------------------------------------------------------------*
018400*    DELETE ALL ROWS, CHILDREN FIRST. DEFAULT MODE NEVER HELD ANY
018500*    SUBEVENT OR SELECTION ROWS, SO ONLY EVENT/BETFAIR ARE CLEARED.
018600     IF  AMT-LUTL-MODE-FULL
018700         OPEN OUTPUT AMT-SELECTION-OUT
018800         IF  NOT WK-C-SUCCESSFUL
018900             DISPLAY "AMTTUTL - OPEN FILE ERROR - "
019000                 "AMT-SELECTION-OUT"
019100             GO TO Y900-ABNORMAL-TERMINATION
019200         END-IF
019300         CLOSE AMT-SELECTION-OUT
019400         OPEN OUTPUT AMT-SUBEVENT-OUT
019500         IF  NOT WK-C-SUCCESSFUL
019600             DISPLAY "AMTTUTL - OPEN FILE ERROR - "
019700                 "AMT-SUBEVENT-OUT"
019800             GO TO Y900-ABNORMAL-TERMINATION
019900         END-IF
020000         CLOSE AMT-SUBEVENT-OUT
020100     END-IF.
020200     OPEN OUTPUT AMT-EVENT-OUT.
020300     IF  NOT WK-C-SUCCESSFUL
020400         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-EVENT-OUT"
020500         GO TO Y900-ABNORMAL-TERMINATION
020600     END-IF.
020700     CLOSE AMT-EVENT-OUT.
020800     OPEN OUTPUT AMT-BETFAIR-OUT.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-BETFAIR-OUT"
021100         GO TO Y900-ABNORMAL-TERMINATION
021200     END-IF.
021300     CLOSE AMT-BETFAIR-OUT.
021400 B099-CLEAR-STORES-EX.
021500     EXIT.
021600*
021700*------------------------------------------------------------------*
021800 C000-LIST-EVENT-STORE.
021900*------------------------------------------------------------------*
022000     OPEN INPUT AMT-EVENT-OUT.
022100     IF  NOT WK-C-SUCCESSFUL
022200         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-EVENT-OUT"
022300         GO TO Y900-ABNORMAL-TERMINATION
022400     END-IF.
022500     PERFORM C010-LIST-ONE-EVENT-ROW
022600        THRU C019-LIST-ONE-EVENT-ROW-EX
022700        UNTIL WK-C-END-OF-FILE.
022800     CLOSE AMT-EVENT-OUT.
022900 C099-LIST-EVENT-STORE-EX.
023000     EXIT.
023100*
023200*------------------------------------------------------------------*
023300 C010-LIST-ONE-EVENT-ROW.
023400*------------------------------------------------------------------*
023500     READ AMT-EVENT-OUT
023600         AT END CONTINUE
023700     END-READ.
023800     IF  WK-C-SUCCESSFUL
023900         DISPLAY AMT-EV-NAME
024000     END-IF.
024100 C019-LIST-ONE-EVENT-ROW-EX.
024200     EXIT.
024300*
024400*------------------------------------------------------------------*
024500 D000-REPORT-STATS.
024600*------------------------------------------------------------------*
024700*    THE DOWNSTREAM REPORT THIS REPLACED ONLY EVER COUNTED EVENTS -
024800*    STATS CARRIES THAT FORWARD RATHER THAN ADDING NEW NUMBERS NO
024900*    ONE ASKED FOR.
025000     MOVE ZERO TO AMT-WU-EVENT-COUNT.
025100     OPEN INPUT AMT-EVENT-OUT.
025200     IF  NOT WK-C-SUCCESSFUL
025300         DISPLAY "AMTTUTL - OPEN FILE ERROR - AMT-EVENT-OUT"
025400         GO TO Y900-ABNORMAL-TERMINATION
025500     END-IF.
025600     PERFORM D010-COUNT-ONE-EVENT-ROW
025700        THRU D019-COUNT-ONE-EVENT-ROW-EX
025800        UNTIL WK-C-END-OF-FILE.
025900     CLOSE AMT-EVENT-OUT.
026000     DISPLAY "EVENT COUNT: " AMT-WU-EVENT-COUNT.
026100 D099-REPORT-STATS-EX.
026200     EXIT.
026300*
026400*------------------------------------------------------------------*
026500 D010-COUNT-ONE-EVENT-ROW.
026600*------------------------------------------------------------------*
026700     READ AMT-EVENT-OUT
026800         AT END CONTINUE
026900     END-READ.
027000     IF  WK-C-SUCCESSFUL
027100         ADD 1 TO AMT-WU-EVENT-COUNT
027200     END-IF.
027300 D019-COUNT-ONE-EVENT-ROW-EX.
027400     EXIT.
027500*------------------------------------------------------------------*
027600*                   PROGRAM SUBROUTINE                            *
027700*------------------------------------------------------------------*
027800 Y900-ABNORMAL-TERMINATION.
027900     MOVE "UTLABND" TO AMT-LUTL-ERROR-CD.
028000     GOBACK.
028100*
028200******************************************************************
028300*************** END OF PROGRAM SOURCE - AMTTUTL ****************
028400******************************************************************
