000100*    AMTEVREC.cpy
000200*    EVENT OUTPUT RECORD - ONE ROW PER <EVENT> TAG, CHILD OF THE
000300*    BETFAIR ROOT. LOADED BY AMTTLOD, LISTED BY AMTTUTL ACTION
000400*    "LIST".
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0003 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000* AMT0018 07/06/1996 TDH    - REQ 5102 - EV-NAME WIDENED TO 128
001100*                              BYTES FOR EUROPEAN COMPETITION NAMES.
001200*------------------------------------------------------------------*
001300    05  AMT-EV-RECORD                PIC X(155).
001400*        I-O FORMAT: AMT-EV-RECORD-R REDEFINES AMT-EV-RECORD
001500    05  AMT-EV-RECORD-R REDEFINES AMT-EV-RECORD.
001600        06  AMT-EV-BETFAIR-ID        PIC 9(09).
001700*                                PARENT MARKET-FEED KEY
001800        06  AMT-EV-ID                PIC 9(09).
001900*                                SURROGATE KEY, ASSIGNED AT LOAD
002000        06  AMT-EV-NAME              PIC X(128).
002100*                                COMPETITION NAME
002200        06  AMT-EV-DATE              PIC 9(08).
002300*                                EVENT DATE, YYYYMMDD INTERNAL
002400        06  FILLER                   PIC X(01).
