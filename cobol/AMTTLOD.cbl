000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     AMTTLOD.
000400 AUTHOR.         R L WHITFIELD.
000500 INSTALLATION.   MARKET DATA SERVICES.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  STORE HANDLER FOR THE AMTT MARKET DATA FEED
001100*               LOADER. CALLED ONCE PER OPEN OR CLOSE OF A FEED
001200*               RECORD BY AMTTPRS. HOLDS THIS RUN'S NEW BETFAIR/
001300*               EVENT/SUBEVENT/SELECTION ROWS IN WORKING STORAGE
001400*               UNTIL THE RUN IS COMMITTED, SO A FAILED PARSE
001500*               LEAVES THE FOUR PERMANENT STORES UNTOUCHED.
001600*------------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*------------------------------------------------------------------*
001900* TAG     DATE       DEV     DESCRIPTION
002000*------------------------------------------------------------------*
002100* AMT0009 14/03/1991 RLW    - INITIAL VERSION. BETFAIR AND EVENT
002200*                              STORES ONLY, WRITTEN DIRECT - NO
002300*                              STAGING, NO ROLLBACK.
002400*------------------------------------------------------------------*
002500* AMT0012 21/02/1993 RLW    - REQ 3110 - ADD SUB-EVENT AND
002600*                              SELECTION STORES. BOTH ARE REJECTED
002700*                              OUTSIDE FULL MODE.
002800*------------------------------------------------------------------*
002900* AMT0017 09/08/1995 RLW    - REQ 4210 - BETFAIR AND EVENT KEYS ARE
003000*                              NOW SEEDED FROM THE ROW COUNT ALREADY
003100*                              ON EACH STORE AT INITIALIZE TIME, SO
003200*                              A RERUN NO LONGER COLLIDES WITH KEYS
003300*                              AN EARLIER RUN ASSIGNED.
003400*------------------------------------------------------------------*
003500* AMT0020 04/03/1997 RLW    - REQ 5310 - REWORKED AS A STAGE-AND-
003600*                              COMMIT LOADER. NEW ROWS NOW SIT IN
003700*                              WORKING STORAGE UNTIL "EJ" IS CALLED.
003800*                              "RB" DROPS THE STAGED ROWS UNWRITTEN.
003900*------------------------------------------------------------------*
004000* AMT0024 30/09/1997 RLW    - REQ 5540 - SE-TOTAL-MATCHED CARRIED
004100*                              THROUGH UNCHANGED, SIGN PRESERVED -
004200*                              SEE AMTSEREC FOR THE COLUMN CHANGE.
004300*------------------------------------------------------------------*
004400* AMT0030 19/01/1999 TDH    - Y2K REMEDIATION - DATE FIELDS ON ALL
004500*                              FOUR STORES REVIEWED, ALREADY CARRY
004600*                              A FULL 4-DIGIT YEAR. NO CHANGE MADE.
004700*------------------------------------------------------------------*
004800* AMT0033 14/05/2000 TDH    - REQ 6010 - STAGE TABLE SIZES RAISED
004900*                              (BETFAIR 10-20, EVENT 150-300, SUB-
005000*                              EVENT 500-1000, SELECTION 1500-3000)
005100*                              TO COVER A BUSIER FEED DAY.
005200*------------------------------------------------------------------*
005300 EJECT
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000        UPSI-0 IS UPSI-SWITCH-0
006100          ON  STATUS IS U0-ON
006200          OFF STATUS IS U0-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT AMT-BETFAIR-OUT ASSIGN TO AMTBFOUT
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT AMT-EVENT-OUT ASSIGN TO AMTEVOUT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WK-C-FILE-STATUS.
007200     SELECT AMT-SUBEVENT-OUT ASSIGN TO AMTSEOUT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WK-C-FILE-STATUS.
007500     SELECT AMT-SELECTION-OUT ASSIGN TO AMTSLOUT
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WK-C-FILE-STATUS.
007800*
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300*    EACH FD BELOW KEEPS ITS OWN RAW BUFFER - NOT THE SHARED
008400*    RECORD COPYBOOK - SO THE COPYBOOK CAN BE COPIED ONCE MORE
008500*    BELOW UNDER THE STAGE TABLE WITHOUT A DUPLICATE-NAME ERROR.
008600 FD  AMT-BETFAIR-OUT
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS AMT-BF-OUT-BUFFER.
008900 01  AMT-BF-OUT-BUFFER             PIC X(26).
009000*
009100 FD  AMT-EVENT-OUT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS AMT-EV-OUT-BUFFER.
009400 01  AMT-EV-OUT-BUFFER             PIC X(155).
009500*
009600 FD  AMT-SUBEVENT-OUT
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS AMT-SE-OUT-BUFFER.
009900 01  AMT-SE-OUT-BUFFER             PIC X(113).
010000*
010100 FD  AMT-SELECTION-OUT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS AMT-SL-OUT-BUFFER.
010400 01  AMT-SL-OUT-BUFFER             PIC X(245).
010500*
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                      PIC X(24) VALUE
010900     "** PROGRAM AMTTLOD **".
011000*
011100* ------------------- PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-COMMON.
011300     COPY AMTCOMWK.
011400*
011500 01  AMT-WL-RUN-AREA.
011600     05  AMT-WL-BF-SEED-COUNT    PIC 9(09) COMP VALUE ZERO.
011700     05  AMT-WL-EV-SEED-COUNT    PIC 9(09) COMP VALUE ZERO.
011800     05  AMT-WL-CUR-BF-KEY       PIC 9(09) COMP VALUE ZERO.
011900     05  AMT-WL-CUR-EV-KEY       PIC 9(09) COMP VALUE ZERO.
012000     05  AMT-WL-CUR-SE-ID        PIC 9(09) COMP VALUE ZERO.
012100     05  AMT-WL-BF-COUNT         PIC 9(04) COMP VALUE ZERO.
012200     05  AMT-WL-EV-COUNT         PIC 9(04) COMP VALUE ZERO.
012300     05  AMT-WL-SE-COUNT         PIC 9(04) COMP VALUE ZERO.
012400     05  AMT-WL-SL-COUNT         PIC 9(04) COMP VALUE ZERO.
012500     05  AMT-WL-SUB              PIC 9(04) COMP VALUE ZERO.
012600     05  AMT-WL-NEW-KEY          PIC 9(09) COMP VALUE ZERO.
012700*
012800*    FOUR STAGE TABLES - THIS RUN'S ROWS ONLY. EACH IS THE SHOP'S
012900*    PERMANENT RECORD LAYOUT COPIED ONCE, UNDER AN OCCURS, SO THE
013000*    STORE ROWS NEVER TOUCH DISK UNTIL "EJ" IS CALLED.
013100 01  AMT-WL-BF-STAGE.
013200     05  AMT-WL-BF-ROW OCCURS 20 TIMES.
013300         COPY AMTBFREC.
013400 01  AMT-WL-EV-STAGE.
013500     05  AMT-WL-EV-ROW OCCURS 300 TIMES.
013600         COPY AMTEVREC.
013700 01  AMT-WL-SE-STAGE.
013800     05  AMT-WL-SE-ROW OCCURS 1000 TIMES.
013900         COPY AMTSEREC.
014000 01  AMT-WL-SL-STAGE.
014100     05  AMT-WL-SL-ROW OCCURS 3000 TIMES.
014200         COPY AMTSLREC.
014300*
014400 LINKAGE SECTION.
014500*****************
014600 01  AMT-LLOD-RECORD.
014700     COPY AMTLLOD.
014800*
014900 EJECT
015000****************
015100 PROCEDURE DIVISION USING AMT-LLOD-RECORD.
015200****************
015300 MAIN-MODULE.
015400     MOVE SPACES TO AMT-LLOD-ERROR-CD.
015500     MOVE ZERO   TO AMT-LLOD-NEW-BF-KEY AMT-LLOD-NEW-EV-KEY.
015600     EVALUATE TRUE
015700         WHEN AMT-LLOD-INITIALIZE-RUN
015800             PERFORM B000-INITIALIZE-RUN
015900                THRU B099-INITIALIZE-RUN-EX
016000         WHEN AMT-LLOD-OPEN-BETFAIR
016100             PERFORM C100-STAGE-BETFAIR-OPEN
016200                THRU C199-STAGE-BETFAIR-OPEN-EX
016300         WHEN AMT-LLOD-OPEN-EVENT
016400             PERFORM C200-STAGE-EVENT-OPEN
016500                THRU C299-STAGE-EVENT-OPEN-EX
016600         WHEN AMT-LLOD-OPEN-SUBEVENT
016700             PERFORM C300-STAGE-SUBEVENT-OPEN
016800                THRU C399-STAGE-SUBEVENT-OPEN-EX
016900         WHEN AMT-LLOD-OPEN-SELECTION
017000             PERFORM C400-STAGE-SELECTION-OPEN
017100                THRU C499-STAGE-SELECTION-OPEN-EX
017200         WHEN AMT-LLOD-CLOSE-LEVEL
017300             PERFORM C500-CLOSE-LEVEL
017400                THRU C599-CLOSE-LEVEL-EX
017500         WHEN AMT-LLOD-COMMIT-RUN
017600             PERFORM D000-COMMIT-RUN
017700                THRU D099-COMMIT-RUN-EX
017800         WHEN AMT-LLOD-ROLLBACK-RUN
017900             PERFORM D100-ROLLBACK-RUN
018000                THRU D199-ROLLBACK-RUN-EX
018100         WHEN OTHER
018200             MOVE "LODERR1" TO AMT-LLOD-ERROR-CD
018300     END-EVALUATE.
018400     GOBACK.
018500*
018600*------------------------------------------------------------------*
018700 B000-INITIALIZE-RUN.
018800*------------------------------------------------------------------*
018900     MOVE ZERO TO AMT-WL-BF-COUNT AMT-WL-EV-COUNT.
019000     MOVE ZERO TO AMT-WL-SE-COUNT AMT-WL-SL-COUNT.
019100     MOVE ZERO TO AMT-WL-CUR-BF-KEY AMT-WL-CUR-EV-KEY.
019200     MOVE ZERO TO AMT-WL-CUR-SE-ID.
019300     PERFORM B100-SEED-BETFAIR-COUNTER
019400        THRU B199-SEED-BETFAIR-COUNTER-EX.
019500     PERFORM B200-SEED-EVENT-COUNTER
019600        THRU B299-SEED-EVENT-COUNTER-EX.
019700 B099-INITIALIZE-RUN-EX.
019800     EXIT.
019900*
020000*------------------------------------------------------------------*
020100 B100-SEED-BETFAIR-COUNTER.
020200*------------------------------------------------------------------*
020300     MOVE ZERO TO AMT-WL-BF-SEED-COUNT.
020400     OPEN INPUT AMT-BETFAIR-OUT.
020500     IF  NOT WK-C-SUCCESSFUL
020600         DISPLAY "AMTTLOD - OPEN FILE ERROR - AMT-BETFAIR-OUT"
020700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020800         GO TO Y900-ABNORMAL-TERMINATION
020900     END-IF.
021000     PERFORM B110-COUNT-BETFAIR-ROW
021100        THRU B119-COUNT-BETFAIR-ROW-EX
021200        UNTIL WK-C-END-OF-FILE.
021300     CLOSE AMT-BETFAIR-OUT.
021400 B199-SEED-BETFAIR-COUNTER-EX.
021500     EXIT.
021600*
021700*------------------------------------------------------------------*
021800 B110-COUNT-BETFAIR-ROW.
021900*------------------------------------------------------------------*
022000     READ AMT-BETFAIR-OUT
022100         AT END CONTINUE
022200     END-READ.
022300     IF  WK-C-SUCCESSFUL
022400         ADD 1 TO AMT-WL-BF-SEED-COUNT
022500     END-IF.
022600 B119-COUNT-BETFAIR-ROW-EX.
022700     EXIT.
022800*
022900*------------------------------------------------------------------*
023000 B200-SEED-EVENT-COUNTER.
023100*------------------------------------------------------------------*
023200     MOVE ZERO TO AMT-WL-EV-SEED-COUNT.
023300     OPEN INPUT AMT-EVENT-OUT.
023400     IF  NOT WK-C-SUCCESSFUL
023500         DISPLAY "AMTTLOD - OPEN FILE ERROR - AMT-EVENT-OUT"
023600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700         GO TO Y900-ABNORMAL-TERMINATION
023800     END-IF.
023900     PERFORM B210-COUNT-EVENT-ROW
024000        THRU B219-COUNT-EVENT-ROW-EX
024100        UNTIL WK-C-END-OF-FILE.
024200     CLOSE AMT-EVENT-OUT.
024300 B299-SEED-EVENT-COUNTER-EX.
024400     EXIT.
024500*
024600*------------------------------------------------------------------*
024700 B210-COUNT-EVENT-ROW.
024800*------------------------------------------------------------------*
024900     READ AMT-EVENT-OUT
025000         AT END CONTINUE
025100     END-READ.
025200     IF  WK-C-SUCCESSFUL
025300         ADD 1 TO AMT-WL-EV-SEED-COUNT
025400     END-IF.
025500 B219-COUNT-EVENT-ROW-EX.
025600     EXIT.
025700*
025800*------------------------------------------------------------------*
025900 C100-STAGE-BETFAIR-OPEN.
026000*------------------------------------------------------------------*
026100     ADD 1 TO AMT-WL-BF-COUNT.
026200     IF  AMT-WL-BF-COUNT > 20
026300         DISPLAY "AMTTLOD - BETFAIR STAGE TABLE FULL"
026400         GO TO Y900-ABNORMAL-TERMINATION
026500     END-IF.
026600     COMPUTE AMT-WL-NEW-KEY =
026700         AMT-WL-BF-SEED-COUNT + AMT-WL-BF-COUNT.
026800     MOVE AMT-WL-NEW-KEY TO AMT-WL-CUR-BF-KEY.
026900     MOVE AMT-WL-NEW-KEY TO AMT-LLOD-NEW-BF-KEY.
027000     MOVE AMT-WL-NEW-KEY TO AMT-BF-ID(AMT-WL-BF-COUNT).
027100     MOVE AMT-LLOD-SPORT
027200         TO AMT-BF-SPORT(AMT-WL-BF-COUNT).
027300 C199-STAGE-BETFAIR-OPEN-EX.
027400     EXIT.
027500*
027600*------------------------------------------------------------------*
027700 C200-STAGE-EVENT-OPEN.
027800*------------------------------------------------------------------*
027900     ADD 1 TO AMT-WL-EV-COUNT.
028000     IF  AMT-WL-EV-COUNT > 300
028100         DISPLAY "AMTTLOD - EVENT STAGE TABLE FULL"
028200         GO TO Y900-ABNORMAL-TERMINATION
028300     END-IF.
028400     COMPUTE AMT-WL-NEW-KEY =
028500         AMT-WL-EV-SEED-COUNT + AMT-WL-EV-COUNT.
028600     MOVE AMT-WL-NEW-KEY TO AMT-WL-CUR-EV-KEY.
028700     MOVE AMT-WL-NEW-KEY TO AMT-LLOD-NEW-EV-KEY.
028800     MOVE AMT-WL-CUR-BF-KEY
028900         TO AMT-EV-BETFAIR-ID(AMT-WL-EV-COUNT).
029000     MOVE AMT-WL-NEW-KEY TO AMT-EV-ID(AMT-WL-EV-COUNT).
029100     MOVE AMT-LLOD-EVENT-NAME
029200         TO AMT-EV-NAME(AMT-WL-EV-COUNT).
029300     MOVE AMT-LLOD-EVENT-DATE
029400         TO AMT-EV-DATE(AMT-WL-EV-COUNT).
029500 C299-STAGE-EVENT-OPEN-EX.
029600     EXIT.
029700*
029800*------------------------------------------------------------------*
029900 C300-STAGE-SUBEVENT-OPEN.
030000*------------------------------------------------------------------*
030100     IF  NOT AMT-LLOD-MODE-FULL
030200         DISPLAY "AMTTLOD - OPEN-SUBEVENT NOT VALID IN "
030300             "DEFAULT MODE"
030400         GO TO Y900-ABNORMAL-TERMINATION
030500     END-IF.
030600     ADD 1 TO AMT-WL-SE-COUNT.
030700     IF  AMT-WL-SE-COUNT > 1000
030800         DISPLAY "AMTTLOD - SUBEVENT STAGE TABLE FULL"
030900         GO TO Y900-ABNORMAL-TERMINATION
031000     END-IF.
031100     MOVE AMT-WL-CUR-BF-KEY
031200         TO AMT-SE-BETFAIR-ID(AMT-WL-SE-COUNT).
031300     MOVE AMT-WL-CUR-EV-KEY
031400         TO AMT-SE-EVENT-ID(AMT-WL-SE-COUNT).
031500     MOVE AMT-LLOD-SE-ID
031600         TO AMT-SE-ID(AMT-WL-SE-COUNT).
031700     MOVE AMT-LLOD-SE-ID TO AMT-WL-CUR-SE-ID.
031800     MOVE AMT-LLOD-SE-TITLE
031900         TO AMT-SE-TITLE(AMT-WL-SE-COUNT).
032000     MOVE AMT-LLOD-SE-DATE
032100         TO AMT-SE-DATE(AMT-WL-SE-COUNT).
032200     MOVE AMT-LLOD-SE-TIME
032300         TO AMT-SE-TIME(AMT-WL-SE-COUNT).
032400     MOVE AMT-LLOD-SE-TOTAL-MATCHED
032500         TO AMT-SE-TOTAL-MATCHED(AMT-WL-SE-COUNT).
032600 C399-STAGE-SUBEVENT-OPEN-EX.
032700     EXIT.
032800*
032900*------------------------------------------------------------------*
033000 C400-STAGE-SELECTION-OPEN.
033100*------------------------------------------------------------------*
033200     IF  NOT AMT-LLOD-MODE-FULL
033300         DISPLAY "AMTTLOD - OPEN-SELECTION NOT VALID IN "
033400             "DEFAULT MODE"
033500         GO TO Y900-ABNORMAL-TERMINATION
033600     END-IF.
033700     ADD 1 TO AMT-WL-SL-COUNT.
033800     IF  AMT-WL-SL-COUNT > 3000
033900         DISPLAY "AMTTLOD - SELECTION STAGE TABLE FULL"
034000         GO TO Y900-ABNORMAL-TERMINATION
034100     END-IF.
034200     MOVE AMT-WL-CUR-BF-KEY
034300         TO AMT-SL-BETFAIR-ID(AMT-WL-SL-COUNT).
034400     MOVE AMT-WL-CUR-EV-KEY
034500         TO AMT-SL-EVENT-ID(AMT-WL-SL-COUNT).
034600     MOVE AMT-WL-CUR-SE-ID
034700         TO AMT-SL-SUBEVENT-ID(AMT-WL-SL-COUNT).
034800     MOVE AMT-LLOD-SL-ID
034900         TO AMT-SL-ID(AMT-WL-SL-COUNT).
035000     MOVE AMT-LLOD-SL-NAME
035100         TO AMT-SL-NAME(AMT-WL-SL-COUNT).
035200     MOVE AMT-LLOD-SL-MONEY(1)
035300         TO AMT-SL-BACKP1(AMT-WL-SL-COUNT).
035400     MOVE AMT-LLOD-SL-MONEY(2)
035500         TO AMT-SL-BACKS1(AMT-WL-SL-COUNT).
035600     MOVE AMT-LLOD-SL-MONEY(3)
035700         TO AMT-SL-LAYP1(AMT-WL-SL-COUNT).
035800     MOVE AMT-LLOD-SL-MONEY(4)
035900         TO AMT-SL-LAYS1(AMT-WL-SL-COUNT).
036000     MOVE AMT-LLOD-SL-MONEY(5)
036100         TO AMT-SL-BACKP2(AMT-WL-SL-COUNT).
036200     MOVE AMT-LLOD-SL-MONEY(6)
036300         TO AMT-SL-BACKS2(AMT-WL-SL-COUNT).
036400     MOVE AMT-LLOD-SL-MONEY(7)
036500         TO AMT-SL-LAYP2(AMT-WL-SL-COUNT).
036600     MOVE AMT-LLOD-SL-MONEY(8)
036700         TO AMT-SL-LAYS2(AMT-WL-SL-COUNT).
036800     MOVE AMT-LLOD-SL-MONEY(9)
036900         TO AMT-SL-BACKP3(AMT-WL-SL-COUNT).
037000     MOVE AMT-LLOD-SL-MONEY(10)
037100         TO AMT-SL-BACKS3(AMT-WL-SL-COUNT).
037200     MOVE AMT-LLOD-SL-MONEY(11)
037300         TO AMT-SL-LAYP3(AMT-WL-SL-COUNT).
037400     MOVE AMT-LLOD-SL-MONEY(12)
037500         TO AMT-SL-LAYS3(AMT-WL-SL-COUNT).
037600 C499-STAGE-SELECTION-OPEN-EX.
037700     EXIT.
037800*
037900*------------------------------------------------------------------*
038000 C500-CLOSE-LEVEL.
038100*------------------------------------------------------------------*
038200     EVALUATE AMT-LLOD-CLOSE-NEST-LEVEL
038300         WHEN 1
038400             MOVE ZERO TO AMT-WL-CUR-BF-KEY
038500         WHEN 2
038600             MOVE ZERO TO AMT-WL-CUR-EV-KEY
038700         WHEN 3
038800             MOVE ZERO TO AMT-WL-CUR-SE-ID
038900         WHEN OTHER
039000             CONTINUE
039100     END-EVALUATE.
039200 C599-CLOSE-LEVEL-EX.
039300     EXIT.
039400*
039500*------------------------------------------------------------------*
039600 D000-COMMIT-RUN.
039700*------------------------------------------------------------------*
039800     IF  AMT-WL-BF-COUNT > ZERO
039900         PERFORM D010-FLUSH-BETFAIR-STAGE
040000            THRU D019-FLUSH-BETFAIR-STAGE-EX
040100     END-IF.
040200     IF  AMT-WL-EV-COUNT > ZERO
040300         PERFORM D020-FLUSH-EVENT-STAGE
040400            THRU D029-FLUSH-EVENT-STAGE-EX
040500     END-IF.
040600     IF  AMT-WL-SE-COUNT > ZERO
040700         PERFORM D030-FLUSH-SUBEVENT-STAGE
040800            THRU D039-FLUSH-SUBEVENT-STAGE-EX
040900     END-IF.
041000     IF  AMT-WL-SL-COUNT > ZERO
041100         PERFORM D040-FLUSH-SELECTION-STAGE
041200            THRU D049-FLUSH-SELECTION-STAGE-EX
041300     END-IF.
041400     PERFORM D100-ROLLBACK-RUN THRU D199-ROLLBACK-RUN-EX.
041500 D099-COMMIT-RUN-EX.
041600     EXIT.
041700*
041800*------------------------------------------------------------------*
041900 D010-FLUSH-BETFAIR-STAGE.
042000*------------------------------------------------------------------*
042100     OPEN EXTEND AMT-BETFAIR-OUT.
042200     IF  NOT WK-C-SUCCESSFUL
042300         DISPLAY "AMTTLOD - OPEN FILE ERROR - AMT-BETFAIR-OUT"
042400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042500         GO TO Y900-ABNORMAL-TERMINATION
042600     END-IF.
042700     MOVE ZERO TO AMT-WL-SUB.
042800     PERFORM D011-WRITE-ONE-BETFAIR-ROW
042900        THRU D011-WRITE-ONE-BETFAIR-ROW-EX
043000        VARYING AMT-WL-SUB FROM 1 BY 1
043100        UNTIL AMT-WL-SUB > AMT-WL-BF-COUNT.
043200     CLOSE AMT-BETFAIR-OUT.
043300 D019-FLUSH-BETFAIR-STAGE-EX.
043400     EXIT.
043500*
043600*------------------------------------------------------------------*
043700 D011-WRITE-ONE-BETFAIR-ROW.
043800*------------------------------------------------------------------*
043900     MOVE AMT-BF-RECORD(AMT-WL-SUB) TO AMT-BF-OUT-BUFFER.
044000     WRITE AMT-BF-OUT-BUFFER.
044100 D011-WRITE-ONE-BETFAIR-ROW-EX.
044200     EXIT.
044300*
044400*------------------------------------------------------------------*
044500 D020-FLUSH-EVENT-STAGE.
044600*------------------------------------------------------------------*
044700     OPEN EXTEND AMT-EVENT-OUT.
044800     IF  NOT WK-C-SUCCESSFUL
044900         DISPLAY "AMTTLOD - OPEN FILE ERROR - AMT-EVENT-OUT"
045000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045100         GO TO Y900-ABNORMAL-TERMINATION
045200     END-IF.
045300     MOVE ZERO TO AMT-WL-SUB.
045400     PERFORM D021-WRITE-ONE-EVENT-ROW
045500        THRU D021-WRITE-ONE-EVENT-ROW-EX
045600        VARYING AMT-WL-SUB FROM 1 BY 1
045700        UNTIL AMT-WL-SUB > AMT-WL-EV-COUNT.
045800     CLOSE AMT-EVENT-OUT.
045900 D029-FLUSH-EVENT-STAGE-EX.
046000     EXIT.
046100*
046200*------------------------------------------------------------------*
046300 D021-WRITE-ONE-EVENT-ROW.
046400*------------------------------------------------------------------*
046500     MOVE AMT-EV-RECORD(AMT-WL-SUB) TO AMT-EV-OUT-BUFFER.
046600     WRITE AMT-EV-OUT-BUFFER.
046700 D021-WRITE-ONE-EVENT-ROW-EX.
046800     EXIT.
046900*
047000*------------------------------------------------------------------*
047100 D030-FLUSH-SUBEVENT-STAGE.
047200*------------------------------------------------------------------*
047300     OPEN EXTEND AMT-SUBEVENT-OUT.
047400     IF  NOT WK-C-SUCCESSFUL
047500         DISPLAY "AMTTLOD - OPEN FILE ERROR - AMT-SUBEVENT-OUT"
047600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047700         GO TO Y900-ABNORMAL-TERMINATION
047800     END-IF.
047900     MOVE ZERO TO AMT-WL-SUB.
048000     PERFORM D031-WRITE-ONE-SUBEVENT-ROW
048100        THRU D031-WRITE-ONE-SUBEVENT-ROW-EX
048200        VARYING AMT-WL-SUB FROM 1 BY 1
048300        UNTIL AMT-WL-SUB > AMT-WL-SE-COUNT.
048400     CLOSE AMT-SUBEVENT-OUT.
048500 D039-FLUSH-SUBEVENT-STAGE-EX.
048600     EXIT.
048700*
048800*------------------------------------------------------------------*
048900 D031-WRITE-ONE-SUBEVENT-ROW.
049000*------------------------------------------------------------------*
049100     MOVE AMT-SE-RECORD(AMT-WL-SUB) TO AMT-SE-OUT-BUFFER.
049200     WRITE AMT-SE-OUT-BUFFER.
049300 D031-WRITE-ONE-SUBEVENT-ROW-EX.
049400     EXIT.
049500*
049600*------------------------------------------------------------------*
049700 D040-FLUSH-SELECTION-STAGE.
049800*------------------------------------------------------------------*
049900     OPEN EXTEND AMT-SELECTION-OUT.
050000     IF  NOT WK-C-SUCCESSFUL
050100         DISPLAY "AMTTLOD - OPEN FILE ERROR - "
050200             "AMT-SELECTION-OUT"
050300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050400         GO TO Y900-ABNORMAL-TERMINATION
050500     END-IF.
050600     MOVE ZERO TO AMT-WL-SUB.
050700     PERFORM D041-WRITE-ONE-SELECTION-ROW
050800        THRU D041-WRITE-ONE-SELECTION-ROW-EX
050900        VARYING AMT-WL-SUB FROM 1 BY 1
051000        UNTIL AMT-WL-SUB > AMT-WL-SL-COUNT.
051100     CLOSE AMT-SELECTION-OUT.
051200 D049-FLUSH-SELECTION-STAGE-EX.
051300     EXIT.
051400*
051500*------------------------------------------------------------------*
051600 D041-WRITE-ONE-SELECTION-ROW.
051700*------------------------------------------------------------------*
051800     MOVE AMT-SL-RECORD(AMT-WL-SUB) TO AMT-SL-OUT-BUFFER.
051900     WRITE AMT-SL-OUT-BUFFER.
052000 D041-WRITE-ONE-SELECTION-ROW-EX.
052100     EXIT.
052200*
052300*------------------------------------------------------------------*
052400 D100-ROLLBACK-RUN.
052500*------------------------------------------------------------------*
052600*    DISCARD THIS RUN'S STAGED ROWS. NONE OF THE FOUR PERMANENT
052700*    STORES ARE OPENED HERE - A ROLLBACK TOUCHES NO FILE AT ALL.
052800     MOVE ZERO TO AMT-WL-BF-COUNT AMT-WL-EV-COUNT.
052900     MOVE ZERO TO AMT-WL-SE-COUNT AMT-WL-SL-COUNT.
053000     MOVE ZERO TO AMT-WL-CUR-BF-KEY AMT-WL-CUR-EV-KEY.
053100     MOVE ZERO TO AMT-WL-CUR-SE-ID.
053200 D199-ROLLBACK-RUN-EX.
053300     EXIT.
053400*------------------------------------------------------------------*
053500*                   PROGRAM SUBROUTINE                            *
053600*------------------------------------------------------------------*
053700 Y900-ABNORMAL-TERMINATION.
053800     MOVE "LODABND" TO AMT-LLOD-ERROR-CD.
053900     GOBACK.
054000*
054100******************************************************************
054200*************** END OF PROGRAM SOURCE - AMTTLOD ****************
054300******************************************************************
