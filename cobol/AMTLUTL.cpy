000100*    AMTLUTL.cpy
000200*    LINKAGE RECORD - AMTTCTL CALLS AMTTUTL USING THIS RECORD TO
000300*    RUN ONE OF THE COMPANION UTILITY ACTIONS - PREPARE, CLEAR,
000400*    LIST OR STATS.
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0010 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000    05  AMT-LUTL-INPUT.
001100        10  AMT-LUTL-ACTION            PIC X(08).
001200            88  AMT-LUTL-PREPARE            VALUE "PREPARE ".
001300            88  AMT-LUTL-CLEAR              VALUE "CLEAR   ".
001400            88  AMT-LUTL-LIST               VALUE "LIST    ".
001500            88  AMT-LUTL-STATS              VALUE "STATS   ".
001600        10  AMT-LUTL-MODE              PIC X(01).
001700            88  AMT-LUTL-MODE-FULL          VALUE "F".
001800            88  AMT-LUTL-MODE-DEFAULT       VALUE "D".
001900    05  AMT-LUTL-OUTPUT.
002000        10  AMT-LUTL-ERROR-CD          PIC X(07).
002100    05  FILLER                         PIC X(10).
