000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     AMTTCTL.
000400 AUTHOR.         R L WHITFIELD.
000500 INSTALLATION.   MARKET DATA SERVICES.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE AMTT MARKET DATA FEED LOADER.
001100*               READS A ONE-CARD ACTION PARAMETER AND DISPATCHES TO
001200*               THE PARSE/LOAD SUBROUTINE OR ONE OF THE COMPANION
001300*               UTILITY ACTIONS (PREPARE, CLEAR, LIST, STATS). ON A
001400*               PARSE RUN THIS PROGRAM ALSO OWNS THE COMMIT/ROLLBACK
001500*               DECISION - THE RUN'S ROWS ARE KEPT ONLY IF THE WHOLE
001600*               FEED PARSES AND LOADS CLEAN.
001700*------------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*------------------------------------------------------------------*
002000* TAG     DATE       DEV     DESCRIPTION
002100*------------------------------------------------------------------*
002200* AMT0001 14/03/1991 RLW    - INITIAL VERSION. PARSE ACTION ONLY,
002300*                              FULL MODE ONLY.
002400*------------------------------------------------------------------*
002500* AMT0015 02/11/1994 RLW    - REQ 4471 - ADD PREPARE/CLEAR/LIST/
002600*                              STATS UTILITY ACTIONS, CALLING THE
002700*                              NEW AMTTUTL SUBROUTINE.
002800*------------------------------------------------------------------*
002900* AMT0021 04/03/1997 RLW    - REQ 5310 - ADD INITIALIZE/COMMIT/
003000*                              ROLLBACK HANDSHAKE WITH AMTTLOD SO A
003100*                              FAILED PARSE LEAVES NO ROWS BEHIND.
003200*------------------------------------------------------------------*
003300* AMT0030 19/01/1999 TDH    - Y2K REMEDIATION - WK-C-RUN-DATE (VIA
003400*                              AMTCOMWK) NOW CARRIES A 4-DIGIT YEAR.
003500*------------------------------------------------------------------*
003600* AMT0037 08/09/2004 JKP    - REQ 6604 - DEFAULT MODE SUPPORT -
003700*                              AMT-CTL-MODE NOW HONOURED, ONLY
003800*                              BETFAIR/EVENT STORES ARE LOADED WHEN
003900*                              THE ACTION CARD CARRIES MODE "D".
004000*------------------------------------------------------------------*
004100 EJECT
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        UPSI-0 IS UPSI-SWITCH-0
004900          ON  STATUS IS U0-ON
005000          OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT AMT-CONTROL-IN ASSIGN TO AMTCTLIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  AMT-CONTROL-IN
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS AMT-CTL-RECORD.
006500 01  AMT-CTL-RECORD.
006600     COPY AMTLCTL.
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                      PIC X(24) VALUE
007100     "** PROGRAM AMTTCTL **".
007200*
007300* ------------------- PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY AMTCOMWK.
007600*
007700 01  WK-C-WORK-AREA.
007800     05  WK-C-ABEND-MESSAGE      PIC X(80) VALUE SPACES.
007900*    ALTERNATE VIEW SPLITTING THE ABEND LINE INTO ITS LEADING
008000*    ERROR CODE AND THE FREE-TEXT REMAINDER, FOR OPERATOR PAGES.
008100     05  WK-C-ABEND-MESSAGE-R
008200             REDEFINES WK-C-ABEND-MESSAGE.
008300         10  WK-C-ABEND-CODE      PIC X(07).
008400         10  WK-C-ABEND-TEXT      PIC X(73).
008500     05  WK-N-CARDS-READ         PIC 9(05) COMP VALUE ZERO.
008600*
008700 01  AMT-LPRS-RECORD.
008800     COPY AMTLPRS.
008900 01  AMT-LLOD-RECORD.
009000     COPY AMTLLOD.
009100 01  AMT-LUTL-RECORD.
009200     COPY AMTLUTL.
009300 EJECT
009400****************
009500 PROCEDURE DIVISION.
009600****************
009700 MAIN-MODULE.
009800     PERFORM A000-OPEN-CONTROL-CARD
009900        THRU A099-OPEN-CONTROL-CARD-EX.
010000     PERFORM B000-READ-CONTROL-CARD
010100        THRU B099-READ-CONTROL-CARD-EX.
010200     PERFORM C000-DISPATCH-ACTION
010300        THRU C099-DISPATCH-ACTION-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z099-END-PROGRAM-ROUTINE-EX.
010600     STOP RUN.
010700*
010800*------------------------------------------------------------------*
010900 A000-OPEN-CONTROL-CARD.
011000*------------------------------------------------------------------*
011100     OPEN INPUT AMT-CONTROL-IN.
011200     IF  NOT WK-C-SUCCESSFUL
011300         DISPLAY "AMTTCTL - OPEN FILE ERROR - AMT-CONTROL-IN"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         GO TO Y900-ABNORMAL-TERMINATION
011600     END-IF.
011700 A099-OPEN-CONTROL-CARD-EX.
011800     EXIT.
011900*
012000*------------------------------------------------------------------*
012100 B000-READ-CONTROL-CARD.
012200*------------------------------------------------------------------*
012300     READ AMT-CONTROL-IN.
012400     IF  NOT WK-C-SUCCESSFUL
012500         DISPLAY "AMTTCTL - MISSING OR UNREADABLE ACTION CARD"
012600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700         GO TO Y900-ABNORMAL-TERMINATION
012800     END-IF.
012900     ADD 1 TO WK-N-CARDS-READ.
013000 B099-READ-CONTROL-CARD-EX.
013100     EXIT.
013200*
013300*------------------------------------------------------------------*
013400 C000-DISPATCH-ACTION.
013500*------------------------------------------------------------------*
013600     EVALUATE TRUE
013700         WHEN AMT-CTL-ACTION-PARSE
013800             PERFORM C100-RUN-PARSE-ACTION
013900                THRU C199-RUN-PARSE-ACTION-EX
014000         WHEN AMT-CTL-ACTION-PREPARE
014100              OR AMT-CTL-ACTION-CLEAR
014200              OR AMT-CTL-ACTION-LIST
014300              OR AMT-CTL-ACTION-STATS
014400             PERFORM C200-RUN-UTILITY-ACTION
014500                THRU C299-RUN-UTILITY-ACTION-EX
014600         WHEN OTHER
014700             DISPLAY "AMTTCTL - UNKNOWN ACTION CODE - "
014800                 AMT-CTL-ACTION
014900             GO TO Y900-ABNORMAL-TERMINATION
015000     END-EVALUATE.
015100 C099-DISPATCH-ACTION-EX.
015200     EXIT.
015300*
015400*------------------------------------------------------------------*
015500 C100-RUN-PARSE-ACTION.
015600*------------------------------------------------------------------*
015700*    OPEN THE FOUR OUTPUT STORES FOR THIS RUN BEFORE THE FIRST
015800*    RECORD IS LOADED, SO A CLEAN PASS AND A FAILED PASS BOTH
015900*    START FROM AN EMPTY WORK AREA IN AMTTLOD.
016000     MOVE AMT-CTL-MODE          TO AMT-LLOD-MODE.
016100     MOVE "IN"                  TO AMT-LLOD-ACTION.
016200     CALL "AMTTLOD" USING AMT-LLOD-RECORD.
016300     IF  AMT-LLOD-ERROR-CD NOT = SPACES
016400         DISPLAY "AMTTCTL - AMTTLOD INITIALIZE FAILED - "
016500             AMT-LLOD-ERROR-CD
016600         GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800*
016900     MOVE AMT-CTL-MODE          TO AMT-LPRS-MODE.
017000     CALL "AMTTPRS" USING AMT-LPRS-RECORD.
017100*
017200     MOVE AMT-CTL-MODE          TO AMT-LLOD-MODE.
017300     IF  AMT-LPRS-ERROR-CD = SPACES
017400         MOVE "EJ"               TO AMT-LLOD-ACTION
017500         CALL "AMTTLOD" USING AMT-LLOD-RECORD
017600         DISPLAY "AMTTCTL - PARSE AND LOAD COMPLETED OK"
017700     ELSE
017800         MOVE "RB"               TO AMT-LLOD-ACTION
017900         CALL "AMTTLOD" USING AMT-LLOD-RECORD
018000         DISPLAY "Line: " AMT-LPRS-DIAG-LINE
018100             " Column: " AMT-LPRS-DIAG-COLUMN
018200             " Problem: " AMT-LPRS-DIAG-MESSAGE
018300         GO TO Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500 C199-RUN-PARSE-ACTION-EX.
018600     EXIT.
018700*
018800*------------------------------------------------------------------*
018900 C200-RUN-UTILITY-ACTION.
019000*------------------------------------------------------------------*
019100     MOVE AMT-CTL-ACTION        TO AMT-LUTL-ACTION.
019200     MOVE AMT-CTL-MODE          TO AMT-LUTL-MODE.
019300     CALL "AMTTUTL" USING AMT-LUTL-RECORD.
019400     IF  AMT-LUTL-ERROR-CD NOT = SPACES
019500         DISPLAY "AMTTCTL - UTILITY ACTION FAILED - "
019600             AMT-LUTL-ERROR-CD
019700         GO TO Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900 C299-RUN-UTILITY-ACTION-EX.
020000     EXIT.
020100*------------------------------------------------------------------*
020200*                   PROGRAM SUBROUTINE                            *
020300*------------------------------------------------------------------*
020400 Y900-ABNORMAL-TERMINATION.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z099-END-PROGRAM-ROUTINE-EX.
020700     MOVE 16 TO RETURN-CODE.
020800     STOP RUN.
020900*
021000 Z000-END-PROGRAM-ROUTINE.
021100*------------------------------------------------------------------*
021200     CLOSE AMT-CONTROL-IN.
021300     IF  NOT WK-C-SUCCESSFUL
021400         DISPLAY "AMTTCTL - CLOSE FILE ERROR - AMT-CONTROL-IN"
021500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600     END-IF.
021700 Z099-END-PROGRAM-ROUTINE-EX.
021800     EXIT.
021900*
022000******************************************************************
022100*************** END OF PROGRAM SOURCE - AMTTCTL ****************
022200******************************************************************
