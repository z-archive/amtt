000100*    AMTLPRS.cpy
000200*    LINKAGE RECORD - AMTTCTL CALLS AMTTPRS USING THIS RECORD TO
000300*    RUN THE FEED PARSE/VALIDATE/LOAD PASS AND GET BACK EITHER
000400*    "SPACES" (CLEAN RUN) OR A FIRST-FAILURE DIAGNOSTIC.
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0008 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000    05  AMT-LPRS-INPUT.
001100        10  AMT-LPRS-MODE              PIC X(01).
001200            88  AMT-LPRS-MODE-FULL          VALUE "F".
001300            88  AMT-LPRS-MODE-DEFAULT       VALUE "D".
001400    05  AMT-LPRS-OUTPUT.
001500        10  AMT-LPRS-ERROR-CD          PIC X(07).
001600        10  AMT-LPRS-DIAG-LINE         PIC 9(05) COMP.
001700        10  AMT-LPRS-DIAG-COLUMN       PIC 9(05) COMP.
001800        10  AMT-LPRS-DIAG-MESSAGE      PIC X(80).
001900    05  FILLER                         PIC X(10).
