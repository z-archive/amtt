000100*    AMTLDIA.cpy
000200*    LINKAGE RECORD - AMTTPRS CALLS AMTTDIA USING THIS RECORD TO
000300*    FORMAT ONE OF THE THREE PARSE DIAGNOSTIC MESSAGES INTO A
000400*    SINGLE SYSOUT LINE.
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0013 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000    05  AMT-LDIA-INPUT.
001100        10  AMT-LDIA-KIND              PIC X(02).
001200            88  AMT-LDIA-UNEXPECTED-TAG     VALUE "UT".
001300            88  AMT-LDIA-BROKEN-ATTRS       VALUE "BA".
001400            88  AMT-LDIA-TYPE-ERROR         VALUE "TE".
001500        10  AMT-LDIA-LINE-NO           PIC 9(05) COMP.
001600        10  AMT-LDIA-COLUMN-NO         PIC 9(05) COMP.
001700        10  AMT-LDIA-FOUND-TAG         PIC X(16).
001800        10  AMT-LDIA-EXPECTED-TAG      PIC X(16).
001900        10  AMT-LDIA-UNEXPECTED-LIST   PIC X(80).
002000        10  AMT-LDIA-MISSED-LIST       PIC X(80).
002100        10  AMT-LDIA-ATTR-NAME         PIC X(20).
002200        10  AMT-LDIA-ATTR-TYPE         PIC X(10).
002300        10  AMT-LDIA-ATTR-VALUE        PIC X(80).
002350*   RAW VIEW OF THE WHOLE INPUT GROUP, FOR A ONE-STATEMENT
002360*   CLEAR BEFORE EACH NEW DIAGNOSTIC IS BUILT.
002370    05  AMT-LDIA-INPUT-R REDEFINES AMT-LDIA-INPUT
002380                PIC X(211).
002400    05  AMT-LDIA-OUTPUT.
002500        10  AMT-LDIA-MESSAGE-LINE      PIC X(132).
002550*   RAW VIEW OF THE OUTPUT GROUP, SAME REASON AS ABOVE.
002570    05  AMT-LDIA-OUTPUT-R REDEFINES AMT-LDIA-OUTPUT
002580                PIC X(132).
002600    05  FILLER                        PIC X(10).
