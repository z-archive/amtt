000100*    AMTCOMWK.cpy
000200*    COMMON WORK AREA - FILE STATUS SWITCHES AND RUN COUNTERS
000300*    USED BY EVERY PROGRAM IN THE AMTT FEED LOADER SUITE.
000400*    COPY THIS MEMBER UNDER A PROGRAM-OWNED 01 LEVEL, E.G.
000500*        01  WK-C-COMMON.
000600*            COPY AMTCOMWK.
000700*------------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------*
001000* TAG     DATE       DEV     DESCRIPTION
001100*------------------------------------------------------------------*
001200* AMT0001 14/03/1991 RLW    - INITIAL VERSION FOR AMTT FEED LOADER
001300*                              SUITE.
001400*------------------------------------------------------------------*
001500* AMT0014 02/11/1994 RLW    - REQ 4471 - ADD WK-N-RUN-ABEND-SW SO
001600*                              THE DRIVER CAN TELL THE UTILITY
001700*                              SUBROUTINES A ROLLBACK IS IN EFFECT.
001800*------------------------------------------------------------------*
001900* AMT0029 19/01/1999 TDH    - Y2K REMEDIATION - WK-C-RUN-DATE
002000*                              EXPANDED TO A FULL 4-DIGIT CENTURY.
002100*                              NO OTHER DATE FIELDS IN THIS MEMBER.
002200*------------------------------------------------------------------*
002300    05  WK-C-FILE-STATUS            PIC X(02).
002400        88  WK-C-SUCCESSFUL                  VALUE "00".
002500        88  WK-C-END-OF-FILE                 VALUE "10".
002600        88  WK-C-DUPLICATE-KEY                VALUE "22".
002700        88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002800    05  WK-N-RUN-ABEND-SW           PIC X(01) VALUE "N".
002900        88  WK-N-RUN-ABEND                    VALUE "Y".
003000    05  WK-C-RUN-DATE               PIC 9(08) VALUE ZERO.
003100    05  WK-N-RECORDS-WRITTEN        PIC 9(09) COMP VALUE ZERO.
003200    05  FILLER                      PIC X(10) VALUE SPACES.
