000100*    AMTSEREC.cpy
000200*    SUB-EVENT OUTPUT RECORD - ONE ROW PER <SUBEVENT> TAG, CHILD OF
000300*    AN EVENT. LOADED BY AMTTLOD ONLY WHEN THE RUN IS IN FULL MODE.
000400*------------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*------------------------------------------------------------------*
000700* AMT0004 14/03/1991 RLW    - INITIAL VERSION.
000800*------------------------------------------------------------------*
000900* AMT0022 30/09/1997 RLW    - REQ 5540 - SE-TOTAL-MATCHED CHANGED
001000*                              FROM UNSIGNED TO SIGNED - FEED NOW
001100*                              CARRIES VOIDED-MARKET ADJUSTMENTS.
001200*------------------------------------------------------------------*
001300    05  AMT-SE-RECORD                PIC X(113).
001400*        I-O FORMAT: AMT-SE-RECORD-R REDEFINES AMT-SE-RECORD
001500    05  AMT-SE-RECORD-R REDEFINES AMT-SE-RECORD.
001600        06  AMT-SE-BETFAIR-ID        PIC 9(09).
001700*                                PARENT MARKET-FEED KEY
001800        06  AMT-SE-EVENT-ID          PIC 9(09).
001900*                                PARENT EVENT KEY
002000        06  AMT-SE-ID                PIC 9(09).
002100*                                NATURAL ID, TAKEN FROM THE FEED
002200        06  AMT-SE-TITLE             PIC X(64).
002300*                                MATCH TITLE, E.G. "TEAMA V TEAMB"
002400        06  AMT-SE-DATE              PIC 9(08).
002500*                                MATCH DATE, YYYYMMDD INTERNAL
002600        06  AMT-SE-TIME              PIC 9(04).
002700*                                START TIME, HHMM INTERNAL
002800        06  AMT-SE-TOTAL-MATCHED     PIC S9(09).
002900*                                TOTAL AMOUNT MATCHED, SIGN EMBEDDED
003000        06  FILLER                   PIC X(01).
