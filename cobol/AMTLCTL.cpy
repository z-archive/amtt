000100*    AMTLCTL.cpy
000200*    BATCH ACTION CARD - 80 BYTE CONTROL RECORD READ BY AMTTCTL TO
000300*    SELECT THE RUN'S ACTION (PARSE/PREPARE/CLEAR/LIST/STATS) AND,
000400*    FOR A PARSE RUN, ITS LOAD MODE (FULL OR DEFAULT).
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* AMT0007 14/03/1991 RLW    - INITIAL VERSION.
000900*------------------------------------------------------------------*
001000    05  AMT-CTL-RECORD                PIC X(80).
001100    05  AMT-CTL-RECORD-R REDEFINES AMT-CTL-RECORD.
001200        06  AMT-CTL-ACTION             PIC X(08).
001300            88  AMT-CTL-ACTION-PARSE        VALUE "PARSE   ".
001400            88  AMT-CTL-ACTION-PREPARE      VALUE "PREPARE ".
001500            88  AMT-CTL-ACTION-CLEAR        VALUE "CLEAR   ".
001600            88  AMT-CTL-ACTION-LIST         VALUE "LIST    ".
001700            88  AMT-CTL-ACTION-STATS        VALUE "STATS   ".
001800        06  AMT-CTL-MODE               PIC X(01).
001900            88  AMT-CTL-MODE-FULL           VALUE "F".
002000            88  AMT-CTL-MODE-DEFAULT        VALUE "D".
002100        06  FILLER                     PIC X(71).
002200*   OLD KEYPUNCH-ERA VIEW OF THE SAME CARD, KEPT FOR THE RARE
002300*   DECK THAT STILL CARRIES A SEQUENCE NUMBER IN COLUMNS 77-80.
002400    05  AMT-CTL-CARD-SEQ-R REDEFINES AMT-CTL-RECORD.
002500        06  FILLER                     PIC X(76).
002600        06  AMT-CTL-CARD-SEQ-NO        PIC 9(04).
