000100*    AMTSLREC.cpy
000200*    SELECTION OUTPUT RECORD - ONE ROW PER <SELECTION> TAG, CHILD OF
000300*    A SUB-EVENT. LOADED BY AMTTLOD ONLY WHEN THE RUN IS IN FULL
000400*    MODE. MONEY FIELDS CARRY BACK/LAY PRICE AND STAKE AT THREE
000500*    DEPTH LEVELS, IN THE FIXED ORDER THE FEED CARRIES THEM.
000600*------------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------------*
000900* AMT0005 14/03/1991 RLW    - INITIAL VERSION, SINGLE DEPTH LEVEL.
001000*------------------------------------------------------------------*
001100* AMT0011 21/02/1993 RLW    - REQ 3110 - FEED NOW CARRIES THREE
001200*                              DEPTH LEVELS OF BACK/LAY QUOTES.
001300*                              AMT-SL-MONEY-TABLE EXPANDED FROM 4
001400*                              TO 12 ENTRIES.
001500*------------------------------------------------------------------*
001600    05  AMT-SL-RECORD                PIC X(245).
001700*        I-O FORMAT: AMT-SL-RECORD-R REDEFINES AMT-SL-RECORD
001800    05  AMT-SL-RECORD-R REDEFINES AMT-SL-RECORD.
001900        06  AMT-SL-BETFAIR-ID        PIC 9(09).
002000*                                PARENT MARKET-FEED KEY
002100        06  AMT-SL-EVENT-ID          PIC 9(09).
002200*                                PARENT EVENT KEY
002300        06  AMT-SL-SUBEVENT-ID       PIC 9(09).
002400*                                PARENT SUB-EVENT NATURAL ID
002500        06  AMT-SL-ID                PIC 9(09).
002600*                                SELECTION NATURAL ID
002700        06  AMT-SL-NAME              PIC X(64).
002800*                                RUNNER / OUTCOME NAME
002900        06  AMT-SL-MONEY-TABLE.
003000*                                BACK/LAY PRICE(P)/STAKE(S), DEPTH
003100*                                1..3, BACK THEN LAY, PRICE THEN
003200*                                STAKE - SAME ORDER THE FEED CARRIES.
003300            08  AMT-SL-BACKP1        PIC S9(10)V99.
003400            08  AMT-SL-BACKS1        PIC S9(10)V99.
003500            08  AMT-SL-LAYP1         PIC S9(10)V99.
003600            08  AMT-SL-LAYS1         PIC S9(10)V99.
003700            08  AMT-SL-BACKP2        PIC S9(10)V99.
003800            08  AMT-SL-BACKS2        PIC S9(10)V99.
003900            08  AMT-SL-LAYP2         PIC S9(10)V99.
004000            08  AMT-SL-LAYS2         PIC S9(10)V99.
004100            08  AMT-SL-BACKP3        PIC S9(10)V99.
004200            08  AMT-SL-BACKS3        PIC S9(10)V99.
004300            08  AMT-SL-LAYP3         PIC S9(10)V99.
004400            08  AMT-SL-LAYS3         PIC S9(10)V99.
004500        06  FILLER                   PIC X(01).
